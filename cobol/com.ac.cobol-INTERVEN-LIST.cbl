000100*================================================================
000200*COURSE: ACADEMIC SYSTEMS - STUDENT RISK RATING SUBSYSTEM
000300*INSTALLATION: ACADEMIC SYSTEMS DIVISION
000400*GROUP MEMBERS: R. KELSO
000500*DESCRIPTION:
000600*THIS BATCH READS THE STUDENT MASTER FILE AND WRITES ONE
000700*INTERVENTION ACTION LINE FOR EVERY STUDENT WHOSE CSI FALLS
000800*BELOW 80.  STUDENTS AT OR ABOVE 80 DO NOT APPEAR ON THE LIST.
000900*CSI HERE IS ON THE CERTIFICATE-TYPE BASIS, THE SAME AS THE
001000*KPI SUMMARY AND HEATMAP BATCHES.
001100*===============================================================
001200
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. INTERVEN-LIST.
001500 AUTHOR. R. KELSO.
001600 INSTALLATION. ACADEMIC SYSTEMS DIVISION.
001700 DATE-WRITTEN. 03-OCT-1993.
001800 DATE-COMPILED. 03-OCT-1993.
001900 SECURITY. UNCLASSIFIED.
002000
002100*----------------------------------------------------------------
002200* 03-OCT-1993 RWK  ORIGINAL PROGRAM PER REQ 3312                  CHG0001
002300* 08-AUG-1995 JDM  CONFIRMED ROUNDING MODE WITH REGISTRAR OFFICE  CHG0002
002400* 09-NOV-1998 JDM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE MADE    CHG0003
002500* 30-MAR-2001 CTO  ADDED PAGE HEADER LINE PER REQ 5560            CHG0004
002600* 17-JUL-2002 CTO  ADDED READ/WRITE COUNT TRAILER DISPLAY PER     CHG0005
002700*              REQ 5811                                           CHG0006
002800* 14-SEP-2004 CTO  RE-CONFIRMED HALF-UP ROUNDING PER REQ 6120     CHG0007
002900* 02-MAY-2005 CTO  SPLIT DRIVER INTO OPEN/READ/PROCESS/CLOSE      CHG0008
003000*              STEPS PER REQ 6244                                 CHG0009
003100* 19-OCT-2006 LMH  CONFIRMED ACTION TEXT WIDTH STILL FITS 45      CHG0010
003200*              CHARS AFTER REQ 6244 REWRITE                       CHG0011
003300* 11-FEB-2008 LMH  REVIEWED WEIGHT TABLE AGAINST CATALOG - NO     CHG0012
003400*              CHANGE MADE, WEIGHTS STILL CURRENT                 CHG0013
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT STUD-MASTER-FILE-IN ASSIGN TO STUDMAST
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS STUD-FILE-STAT-WS.
004600     SELECT INTERVEN-FILE-OUT ASSIGN TO INTVLIST
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS INTVL-FILE-STAT-WS.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  STUD-MASTER-FILE-IN.
005300     COPY "com.ac.cobol-STUD-MASTER-REC.CBL".
005400
005500 FD  INTERVEN-FILE-OUT.
005600 01  INTERVEN-PRINT-RECORD           PIC X(80).
005700
005800 WORKING-STORAGE SECTION.
005900 01  FILE-STAT-WORK-AREA-WS.
006000     05  STUD-FILE-STAT-WS           PIC X(02).
006100         88  STUD-FILE-OK-WS         VALUE "00".
006200         88  STUD-FILE-EOF-WS        VALUE "10".
006300     05  INTVL-FILE-STAT-WS          PIC X(02).
006400         88  INTVL-FILE-OK-WS        VALUE "00".
006500     05  FILLER                      PIC X(01) VALUE SPACE.
006600
006700 01  FLAGS-WORKING-FIELDS.
006800     05  EOF-FLAG                    PIC X(03) VALUE "NO ".
006900     05  FILLER                      PIC X(01) VALUE SPACE.
007000
007100 01  IO-COUNTERS-WS.
007200     05  RECORDS-IN-COUNTER-WS       PIC 9(05) COMP VALUE ZERO.
007300     05  RECORDS-OUT-COUNTER-WS      PIC 9(05) COMP VALUE ZERO.
007400     05  FILLER                      PIC X(01) VALUE SPACE.
007500
007600*    CERTIFICATE TYPE WEIGHT WORK AREA
007700 01  TYPE-WEIGHT-WORK-AREA-WS.
007800     05  CERT-TYPE-UC-WS             PIC X(20).
007900     05  TYPE-WEIGHT-WS               PIC S9V9.
008000     05  CERT-SCORE-TYPE-WS          PIC S9(03)V9.
008100     05  FILLER                      PIC X(01) VALUE SPACE.
008200 01  TYPE-WEIGHT-ALT-WS REDEFINES TYPE-WEIGHT-WORK-AREA-WS.
008300     05  TYPE-WEIGHT-DUMP-WS         PIC X(27).
008400
008500*    CSI AND STATUS WORK AREA - RECEIVES CSI-CALC OUTPUT
008600 01  CSI-STATUS-WORK-WS.
008700     05  CSI-WS                      PIC S9(3)V99.
008800     05  STATUS-WS                   PIC X(08).
008900 01  CSI-STATUS-ALT-WS REDEFINES CSI-STATUS-WORK-WS.
009000     05  CSI-STATUS-RAW-WS           PIC X(11).
009100
009200 01  ACTION-WORK-AREA-WS.
009300     05  ACTION-TEXT-WS              PIC X(45).
009400     05  FILLER                      PIC X(01) VALUE SPACE.
009500 01  ACTION-ALT-WS REDEFINES ACTION-WORK-AREA-WS.
009600     05  ACTION-DUMP-WS              PIC X(46).
009700
009800     COPY "com.ac.cobol-RPT-LINES.CBL".
009900
010000 PROCEDURE DIVISION.
010100 100-RUN-INTERVEN-LIST.
010200     PERFORM 201-INITIALIZE-BATCH THRU 201-EXIT.
010300     PERFORM 202-PROCESS-STUDENTS THRU 202-EXIT
010400         UNTIL EOF-FLAG = "YES".
010500     PERFORM 203-TERMINATE-BATCH THRU 203-EXIT.
010600     STOP RUN.
010700
010800 201-INITIALIZE-BATCH.
010900     PERFORM 301-OPEN-FILES THRU 301-EXIT.
011000     INITIALIZE IO-COUNTERS-WS.
011100     PERFORM 302-READ-STUDENT-RECORD THRU 302-EXIT.
011200 201-EXIT.
011300     EXIT.
011400
011500 202-PROCESS-STUDENTS.
011600     PERFORM 303-CALC-TYPE-CSI THRU 303-EXIT.
011700     PERFORM 304-WRITE-INTERVEN-LINE THRU 304-EXIT.
011800     PERFORM 302-READ-STUDENT-RECORD THRU 302-EXIT.
011900 202-EXIT.
012000     EXIT.
012100
012200 203-TERMINATE-BATCH.
012300     DISPLAY "INTERVEN-LIST - RECORDS READ    " RECORDS-IN-
012400         COUNTER-WS.
012500     DISPLAY "INTERVEN-LIST - RECORDS WRITTEN " RECORDS-OUT-
012600         COUNTER-WS.
012700     PERFORM 305-CLOSE-FILES THRU 305-EXIT.
012800 203-EXIT.
012900     EXIT.
013000
013100 301-OPEN-FILES.
013200     OPEN INPUT STUD-MASTER-FILE-IN.
013300     OPEN OUTPUT INTERVEN-FILE-OUT.
013400 301-EXIT.
013500     EXIT.
013600
013700 302-READ-STUDENT-RECORD.
013800     READ STUD-MASTER-FILE-IN
013900         AT END
014000             MOVE "YES" TO EOF-FLAG
014100             GO TO 302-EXIT
014200     END-READ.
014300     ADD 1 TO RECORDS-IN-COUNTER-WS.
014400 302-EXIT.
014500     EXIT.
014600
014700 303-CALC-TYPE-CSI.
014800     PERFORM 401-GET-CERT-TYPE-WEIGHT THRU 401-EXIT.
014900     CALL "CSI-CALC" USING STM-ATTENDANCE-PCT STM-INTERNAL-AVG
015000         CERT-SCORE-TYPE-WS CSI-WS STATUS-WS.
015100 303-EXIT.
015200     EXIT.
015300
015400 304-WRITE-INTERVEN-LINE.
015500     IF CSI-WS < 60
015600         MOVE "Immediate mentoring + certification push" TO
015700             ACTION-TEXT-WS
015800         MOVE STM-NAME TO ITV-NAME-OUT
015900         MOVE ACTION-TEXT-WS TO ITV-ACTION-OUT
016000         MOVE INTERVEN-DETAIL-LINE-WS TO INTERVEN-PRINT-RECORD
016100         WRITE INTERVEN-PRINT-RECORD
016200         ADD 1 TO RECORDS-OUT-COUNTER-WS
016300     ELSE
016400         IF CSI-WS < 80
016500             MOVE "Skill upgrade + mock interview" TO
016600                 ACTION-TEXT-WS
016700             MOVE STM-NAME TO ITV-NAME-OUT
016800             MOVE ACTION-TEXT-WS TO ITV-ACTION-OUT
016900             MOVE INTERVEN-DETAIL-LINE-WS TO
017000                 INTERVEN-PRINT-RECORD
017100             WRITE INTERVEN-PRINT-RECORD
017200             ADD 1 TO RECORDS-OUT-COUNTER-WS
017300         END-IF
017400     END-IF.
017500 304-EXIT.
017600     EXIT.
017700
017800 401-GET-CERT-TYPE-WEIGHT.
017900     MOVE STM-CERT-TYPE TO CERT-TYPE-UC-WS.
018000     INSPECT CERT-TYPE-UC-WS CONVERTING
018100         "abcdefghijklmnopqrstuvwxyz" TO
018200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018300     EVALUATE CERT-TYPE-UC-WS
018400         WHEN "PROFESSIONAL        "
018500             MOVE 1.0 TO TYPE-WEIGHT-WS
018600         WHEN "SHORT_PROGRAM       "
018700             MOVE 0.7 TO TYPE-WEIGHT-WS
018800         WHEN "WORKSHOP            "
018900             MOVE 0.4 TO TYPE-WEIGHT-WS
019000         WHEN "CONFERENCE          "
019100             MOVE 0.3 TO TYPE-WEIGHT-WS
019200         WHEN "STUDENT_COORDINATOR "
019300             MOVE 0.2 TO TYPE-WEIGHT-WS
019400         WHEN SPACES
019500             MOVE 0.2 TO TYPE-WEIGHT-WS
019600         WHEN OTHER
019700             MOVE 0.2 TO TYPE-WEIGHT-WS
019800     END-EVALUATE.
019900     COMPUTE CERT-SCORE-TYPE-WS = TYPE-WEIGHT-WS * 10.
020000 401-EXIT.
020100     EXIT.
020200
020300 305-CLOSE-FILES.
020400     CLOSE STUD-MASTER-FILE-IN.
020500     CLOSE INTERVEN-FILE-OUT.
020600 305-EXIT.
020700     EXIT.
020800
020900 END PROGRAM INTERVEN-LIST.
