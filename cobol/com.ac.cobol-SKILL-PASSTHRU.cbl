000100*================================================================
000200*COURSE: ACADEMIC SYSTEMS - STUDENT RISK RATING SUBSYSTEM
000300*INSTALLATION: ACADEMIC SYSTEMS DIVISION
000400*GROUP MEMBERS: R. KELSO
000500*DESCRIPTION:
000600*THIS PROGRAM READS THE SKILL DEMAND REFERENCE FILE AND WRITES
000700*EACH RECORD UNCHANGED TO THE SKILL DEMAND OUTPUT FILE.  THE
000800*SKILL INTELLIGENCE ENGINE IN THE MAIN BATCH CARRIES ITS OWN
000900*COPY OF THE BRANCH SKILL TABLE - THIS PROGRAM ONLY REFRESHES
001000*THE DOWNSTREAM EXTRACT USED BY THE PLACEMENT OFFICE.
001100*===============================================================
001200
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. SKILL-PASSTHRU.
001500 AUTHOR. R. KELSO.
001600 INSTALLATION. ACADEMIC SYSTEMS DIVISION.
001700 DATE-WRITTEN. 14-MAY-1991.
001800 DATE-COMPILED. 14-MAY-1991.
001900 SECURITY. UNCLASSIFIED.
002000
002100*----------------------------------------------------------------
002200*CHANGE LOG
002300* 14-MAY-1991 RWK  ORIGINAL PROGRAM - STRAIGHT COPY LOOP          CHG0001
002400* 08-AUG-1995 JDM  CONFIRMED NO ROUNDING NEEDED - PASSTHRU ONLY   CHG0002
002500* 09-NOV-1998 JDM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE MADE    CHG0003
002600* 30-MAR-2001 CTO  ADDED RECORD COUNTERS FOR THE AUDIT TRAIL      CHG0004
002700* 14-SEP-2004 CTO  REVIEWED AGAINST REQ 6120 ROUNDING CHANGE -    CHG0005
002800*              NO IMPACT, PROGRAM DOES NOT COMPUTE ANYTHING       CHG0006
002900* 02-MAY-2005 CTO  ADDED SPARE TRACE AREA FOR PLACEMENT OFFICE    CHG0007
003000*              SPOT CHECKS PER REQ 6244                           CHG0008
003100* 19-OCT-2006 LMH  CONFIRMED PASSTHRU STILL MATCHES SKILL-REF     CHG0009
003200*              LAYOUT AFTER REQ 6244 REWRITE                      CHG0010
003300* 11-FEB-2008 LMH  REVIEWED FILE STATUS HANDLING - NO CHANGE      CHG0011
003400*              MADE, STATUS CODES STILL CURRENT                   CHG0012
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SKILL-REF-FILE-IN ASSIGN TO SKILLREF
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS SKILL-IN-FILE-STAT-WS.
004600     SELECT SKILL-DEMAND-FILE-OUT ASSIGN TO SKILLOUT
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS SKILL-OUT-FILE-STAT-WS.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  SKILL-REF-FILE-IN.
005300     COPY "com.ac.cobol-SKILL-REF-REC.CBL".
005400
005500 FD  SKILL-DEMAND-FILE-OUT.
005600 01  SKM-DEMAND-OUT-RECORD           PIC X(23).
005700
005800 WORKING-STORAGE SECTION.
005900 01  FILE-STAT-WORK-AREA-WS.
006000     05  SKILL-IN-FILE-STAT-WS       PIC X(02).
006100         88  SKILL-IN-FILE-OK-WS     VALUE "00".
006200         88  SKILL-IN-FILE-EOF-WS    VALUE "10".
006300     05  SKILL-OUT-FILE-STAT-WS      PIC X(02).
006400         88  SKILL-OUT-FILE-OK-WS    VALUE "00".
006500     05  FILLER                      PIC X(01) VALUE SPACE.
006600 01  FILE-STAT-ALT-WS REDEFINES FILE-STAT-WORK-AREA-WS.
006700     05  FILE-STAT-DUMP-WS           PIC X(05).
006800
006900 01  FLAGS-WORKING-FIELDS.
007000     05  EOF-FLAG                    PIC X(03) VALUE "NO ".
007100     05  FILLER                      PIC X(01) VALUE SPACE.
007200 01  FLAGS-WORKING-FIELDS-ALT REDEFINES FLAGS-WORKING-FIELDS.
007300     05  FLAGS-WORKING-FIELDS-DUMP   PIC X(04).
007400
007500 01  IO-COUNTERS-WS.
007600     05  RECORDS-IN-COUNTER-WS       PIC 9(05) COMP VALUE ZERO.
007700     05  RECORDS-OUT-COUNTER-WS      PIC 9(05) COMP VALUE ZERO.
007800     05  FILLER                      PIC X(01) VALUE SPACE.
007900
008000*    A SPARE COPY OF THE MASTER RECORD FOR SPOT CHECKS - NOT
008100*    WRITTEN TO ANY FILE, KEPT FOR THE REDEFINES AND FOR A
008200*    QUICK DISPLAY DURING TROUBLESHOOTING
008300 01  SKILL-TRACE-AREA-WS.
008400     05  SKILL-TRACE-NAME-WS         PIC X(20).
008500     05  SKILL-TRACE-DEMAND-WS       PIC 9(03).
008600     05  FILLER                      PIC X(01) VALUE SPACE.
008700 01  SKILL-TRACE-ALT-WS REDEFINES SKILL-TRACE-AREA-WS.
008800     05  SKILL-TRACE-RAW-WS          PIC X(24).
008900
009000 PROCEDURE DIVISION.
009100 100-RUN-SKILL-PASSTHRU.
009200     PERFORM 201-INITIALIZE-BATCH THRU 201-EXIT.
009300     PERFORM 202-COPY-SKILL-RECORDS THRU 202-EXIT
009400         UNTIL EOF-FLAG = "YES".
009500     PERFORM 203-TERMINATE-BATCH THRU 203-EXIT.
009600     STOP RUN.
009700
009800 201-INITIALIZE-BATCH.
009900     PERFORM 301-OPEN-FILES THRU 301-EXIT.
010000     INITIALIZE IO-COUNTERS-WS.
010100     PERFORM 302-READ-SKILL-RECORD THRU 302-EXIT.
010200 201-EXIT.
010300     EXIT.
010400
010500 202-COPY-SKILL-RECORDS.
010600     PERFORM 303-TRACE-SKILL-RECORD THRU 303-EXIT.
010700     PERFORM 304-WRITE-SKILL-RECORD THRU 304-EXIT.
010800     PERFORM 302-READ-SKILL-RECORD THRU 302-EXIT.
010900 202-EXIT.
011000     EXIT.
011100
011200 203-TERMINATE-BATCH.
011300     DISPLAY "SKILL-PASSTHRU - RECORDS READ    " RECORDS-IN-
011400         COUNTER-WS.
011500     DISPLAY "SKILL-PASSTHRU - RECORDS WRITTEN " RECORDS-OUT-
011600         COUNTER-WS.
011700     PERFORM 305-CLOSE-FILES THRU 305-EXIT.
011800 203-EXIT.
011900     EXIT.
012000
012100 301-OPEN-FILES.
012200     OPEN INPUT SKILL-REF-FILE-IN.
012300     OPEN OUTPUT SKILL-DEMAND-FILE-OUT.
012400 301-EXIT.
012500     EXIT.
012600
012700 302-READ-SKILL-RECORD.
012800     READ SKILL-REF-FILE-IN
012900         AT END
013000             MOVE "YES" TO EOF-FLAG
013100             GO TO 302-EXIT
013200     END-READ.
013300     ADD 1 TO RECORDS-IN-COUNTER-WS.
013400 302-EXIT.
013500     EXIT.
013600
013700 303-TRACE-SKILL-RECORD.
013800     MOVE SKM-SKILL-NAME TO SKILL-TRACE-NAME-WS.
013900     MOVE SKM-DEMAND-INDEX TO SKILL-TRACE-DEMAND-WS.
014000 303-EXIT.
014100     EXIT.
014200
014300 304-WRITE-SKILL-RECORD.
014400     MOVE SKM-SKILL-MASTER-RECORD TO SKM-DEMAND-OUT-RECORD.
014500     WRITE SKM-DEMAND-OUT-RECORD.
014600     ADD 1 TO RECORDS-OUT-COUNTER-WS.
014700 304-EXIT.
014800     EXIT.
014900
015000 305-CLOSE-FILES.
015100     CLOSE SKILL-REF-FILE-IN.
015200     CLOSE SKILL-DEMAND-FILE-OUT.
015300 305-EXIT.
015400     EXIT.
015500
015600 END PROGRAM SKILL-PASSTHRU.
