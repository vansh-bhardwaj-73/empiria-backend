000100*================================================================
000200*COPYBOOK: STU-INTEL-REC
000300*DESCRIPTION: STUDENT INTELLIGENCE DETAIL RECORD - ONE PER
000400*  STUDENT, WRITTEN BY THE STUDENT INTELLIGENCE BATCH AFTER THE
000500*  FULL CHAIN OF RISK, ROADMAP, SKILL AND PLACEMENT ENGINES HAS
000600*  RUN.  FIELDS ARE SEPARATED BY A SINGLE BLANK FOR READABILITY;
000700*  LIST-VALUED FIELDS CARRY SEMICOLON-JOINED TEXT.
000800*AUTHOR: R. KELSO, ACADEMIC SYSTEMS
000900*DATE WRITTEN: 22-JUN-1991
001000*----------------------------------------------------------------
001100*CHANGE LOG
001200* 22-JUN-1991 RWK  ORIGINAL LAYOUT                                CHG0001 
001300* 03-OCT-1992 RWK  ADDED DAILY RECOVERY PLAN FIELDS PER REQ 3312  CHG0002 
001400* 17-FEB-1994 JDM  ADDED COMPANY MAPPER AND SALARY FIELDS         CHG0003 
001500* 09-NOV-1998 JDM  Y2K REVIEW - NO DATE FIELDS IN THIS LAYOUT     CHG0004 
001600* 30-MAR-2001 CTO  ADDED SURVIVAL TRACK / INCOME TIMELINE FIELDS  CHG0005 
001700* 11-JUL-2003 CTO  ADDED AUDIT-VIEW REDEFINES FOR SPOT CHECKS     CHG0006 
001800*================================================================
001900 01  SIR-STUDENT-INTEL-RECORD.
002000*    ---------------------------------------------------
002100*    IDENTITY AND RATING BLOCK
002200*    ---------------------------------------------------
002300     05  SIR-ID                      PIC X(08).
002400     05  FILLER                      PIC X(01) VALUE SPACE.
002500     05  SIR-NAME                    PIC X(25).
002600     05  FILLER                      PIC X(01) VALUE SPACE.
002700     05  SIR-BRANCH                  PIC X(12).
002800     05  FILLER                      PIC X(01) VALUE SPACE.
002900     05  SIR-CSI                     PIC S9(3)V99.
003000     05  FILLER                      PIC X(01) VALUE SPACE.
003100     05  SIR-STATUS                  PIC X(08).
003200     05  FILLER                      PIC X(01) VALUE SPACE.
003300     05  SIR-REASONS                 PIC X(70).
003400     05  FILLER                      PIC X(01) VALUE SPACE.
003500*    ---------------------------------------------------
003600*    RISK TIMELINE AND DROPOUT BLOCK
003700*    ---------------------------------------------------
003800     05  SIR-DAYS-CRITICAL           PIC 9(3)V9.
003900     05  FILLER                      PIC X(01) VALUE SPACE.
004000     05  SIR-DROPOUT-PROB            PIC S9(3)V99.
004100     05  FILLER                      PIC X(01) VALUE SPACE.
004200     05  SIR-URGENCY                 PIC X(06).
004300     05  FILLER                      PIC X(01) VALUE SPACE.
004400     05  SIR-DAYS-TO-SAVE            PIC 9(3)V9.
004500     05  FILLER                      PIC X(01) VALUE SPACE.
004600     05  SIR-PRIORITY-SCORE          PIC S9(4)V99.
004700     05  FILLER                      PIC X(01) VALUE SPACE.
004800*    ---------------------------------------------------
004900*    ROADMAP AND SKILL BLOCK
005000*    ---------------------------------------------------
005100     05  SIR-ROADMAP                 PIC X(90).
005200     05  FILLER                      PIC X(01) VALUE SPACE.
005300     05  SIR-WEAK-SKILLS             PIC X(60).
005400     05  FILLER                      PIC X(01) VALUE SPACE.
005500     05  SIR-DOMINANT-SKILL          PIC X(12).
005600     05  FILLER                      PIC X(01) VALUE SPACE.
005700     05  SIR-SUCCESS-PATH            PIC X(50).
005800     05  FILLER                      PIC X(01) VALUE SPACE.
005900     05  SIR-EMPLOYABILITY           PIC 9(03).
006000     05  FILLER                      PIC X(01) VALUE SPACE.
006100*    ---------------------------------------------------
006200*    PLACEMENT AND RECOVERY-PLAN BLOCK
006300*    ---------------------------------------------------
006400     05  SIR-PLACEMENT-PROB          PIC 9(3)V99.
006500     05  FILLER                      PIC X(01) VALUE SPACE.
006600     05  SIR-DAILY-HOURS             PIC 9(02).
006700     05  FILLER                      PIC X(01) VALUE SPACE.
006800     05  SIR-DAYS-REQUIRED           PIC 9(03).
006900     05  FILLER                      PIC X(01) VALUE SPACE.
007000     05  SIR-DAILY-PLAN              PIC X(120).
007100     05  FILLER                      PIC X(01) VALUE SPACE.
007200*    ---------------------------------------------------
007300*    COMPANY, JOB AND SALARY BLOCK
007400*    ---------------------------------------------------
007500     05  SIR-COMPANIES               PIC X(50).
007600     05  FILLER                      PIC X(01) VALUE SPACE.
007700     05  SIR-EXPECTED-SALARY         PIC X(12).
007800     05  FILLER                      PIC X(01) VALUE SPACE.
007900     05  SIR-SKILL-BLOCKERS          PIC X(40).
008000     05  FILLER                      PIC X(01) VALUE SPACE.
008100     05  SIR-CRED-TAG                PIC X(17).
008200     05  FILLER                      PIC X(01) VALUE SPACE.
008300     05  SIR-JOB-ROLES               PIC X(60).
008400     05  FILLER                      PIC X(01) VALUE SPACE.
008500     05  SIR-SALARY-BAND             PIC X(12).
008600     05  FILLER                      PIC X(01) VALUE SPACE.
008700*    ---------------------------------------------------
008800*    SURVIVAL TRACK BLOCK
008900*    ---------------------------------------------------
009000     05  SIR-SURVIVAL-TRACK          PIC X(60).
009100     05  FILLER                      PIC X(01) VALUE SPACE.
009200     05  SIR-INCOME-TIMELINE         PIC X(10).
009300     05  FILLER                      PIC X(09) VALUE SPACES.
009400
009500*================================================================
009600*ALTERNATE VIEW - USED BY THE SPOT-CHECK ROUTINE WHEN A CLERK
009700*NEEDS ONLY THE IDENTITY AND STATUS COLUMNS ON A TERMINAL DUMP.
009800*================================================================
009900 01  SIR-STUDENT-INTEL-AUDIT-VIEW REDEFINES SIR-STUDENT-INTEL-
010000     RECORD.
010100     05  SIR-AUD-IDENT-BLOCK         PIC X(48).
010200     05  SIR-AUD-CSI-STATUS-BLOCK    PIC X(15).
010300     05  FILLER                      PIC X(732).
010400*================================================================
010500*END OF COPYBOOK STU-INTEL-REC
010600*================================================================
