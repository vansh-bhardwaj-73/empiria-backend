000100*================================================================
000200*COPYBOOK: STUD-MASTER-REC
000300*DESCRIPTION: STUDENT MASTER RECORD - ATTENDANCE, INTERNAL MARKS
000400*  AND CERTIFICATION DATA FOR THE ACADEMIC RISK RATING BATCHES.
000500*  ONE RECORD PER STUDENT, 86 BYTES, LINE SEQUENTIAL. NO FILLER
000600*  SLACK - THE LAYOUT IS FULLY PACKED FIELD TO FIELD, SAME AS
000700*  THE OLD TUITION/COURSE-AVERAGE MASTER IT REPLACES.
000800*AUTHOR: R. KELSO, ACADEMIC SYSTEMS
000900*DATE WRITTEN: 14-MAY-1991
001000*----------------------------------------------------------------
001100*CHANGE LOG
001200* 14-MAY-1991 RWK  ORIGINAL LAYOUT FOR THE RISK RATING PROJECT    CHG0001 
001300* 02-SEP-1993 RWK  ADDED STM-CERT-SOURCE 88-LEVELS PER REQ 4471   CHG0002 
001400* 21-JAN-1996 JDM  BRANCH CODE WIDENED TO X(12) FOR DATA SCIENCE  CHG0003 
001500* 09-NOV-1998 JDM  Y2K REVIEW - NO DATE FIELDS IN THIS LAYOUT     CHG0004 
001600* 30-MAR-2001 CTO  ADDED ALTERNATE VIEW FOR THE AUDIT EXTRACT     CHG0005 
001700*================================================================
001800 01  STM-STUDENT-MASTER-RECORD.
001900*    ---------------------------------------------------
002000*    IDENTITY BLOCK
002100*    ---------------------------------------------------
002200     05  STM-ID                      PIC X(08).
002300     05  STM-NAME                    PIC X(25).
002400     05  STM-BRANCH                  PIC X(12).
002500*    ---------------------------------------------------
002600*    PERFORMANCE BLOCK - INTEGER PERCENTAGES, 0 THRU 100
002700*    ---------------------------------------------------
002800     05  STM-ATTENDANCE-PCT          PIC 9(03).
002900     05  STM-INTERNAL-AVG            PIC 9(03).
003000*    ---------------------------------------------------
003100*    CERTIFICATION BLOCK
003200*    ---------------------------------------------------
003300     05  STM-CERT-TYPE               PIC X(20).
003400         88  STM-CERT-IS-PROFESSIONAL
003500                                  VALUE "PROFESSIONAL        ".
003600         88  STM-CERT-IS-SHORT-PGM
003700                                  VALUE "SHORT_PROGRAM       ".
003800         88  STM-CERT-IS-WORKSHOP
003900                                  VALUE "WORKSHOP            ".
004000         88  STM-CERT-IS-CONFERENCE
004100                                  VALUE "CONFERENCE          ".
004200         88  STM-CERT-IS-STU-COORD
004300                                  VALUE "STUDENT_COORDINATOR "
004400                                        SPACES.
004500     05  STM-CERT-SOURCE             PIC X(15).
004600         88  STM-SRC-IS-BLANK     VALUE SPACES.
004700
004800*================================================================
004900*ALTERNATE VIEW - USED BY THE Y2K-VINTAGE AUDIT EXTRACT WHEN A
005000*DUMP OF THE RAW RECORD IS NEEDED WITHOUT UNPACKING EACH FIELD.
005100*================================================================
005200 01  STM-STUDENT-MASTER-ALT REDEFINES STM-STUDENT-MASTER-RECORD.
005300     05  STM-ALT-ID-NAME-BLK         PIC X(33).
005400     05  STM-ALT-BRANCH-BLK          PIC X(12).
005500     05  STM-ALT-SCORE-BLK.
005600         10  STM-ALT-ATTENDANCE      PIC 9(03).
005700         10  STM-ALT-INTERNAL        PIC 9(03).
005800     05  STM-ALT-CERT-BLK            PIC X(35).
005900*================================================================
006000*END OF COPYBOOK STUD-MASTER-REC
006100*================================================================
