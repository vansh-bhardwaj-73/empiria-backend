000100*================================================================
000200*COURSE: ACADEMIC SYSTEMS - STUDENT RISK RATING SUBSYSTEM
000300*INSTALLATION: ACADEMIC SYSTEMS DIVISION
000400*GROUP MEMBERS: R. KELSO
000500*DESCRIPTION:
000600*THIS BATCH READS THE STUDENT MASTER FILE, RUNS THE CSI AND
000700*RISK TIMELINE ENGINES ON THE CERTIFICATE-TYPE BASIS AND
000800*WRITES A MENTOR ASSIGNMENT QUEUE ENTRY FOR EVERY STUDENT WHOSE
000900*RESCUE URGENCY COMES OUT HIGH OR MEDIUM.  LOW-URGENCY STUDENTS
001000*NEVER APPEAR ON THE QUEUE.
001100*===============================================================
001200
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. MENTOR-QUEUE.
001500 AUTHOR. R. KELSO.
001600 INSTALLATION. ACADEMIC SYSTEMS DIVISION.
001700 DATE-WRITTEN. 12-FEB-1994.
001800 DATE-COMPILED. 12-FEB-1994.
001900 SECURITY. UNCLASSIFIED.
002000
002100*----------------------------------------------------------------
002200* 12-FEB-1994 RWK  ORIGINAL PROGRAM - HIGH/MEDIUM URGENCY QUEUE   CHG0001
002300* 08-AUG-1995 JDM  CONFIRMED ROUNDING MODE WITH REGISTRAR OFFICE  CHG0002
002400* 09-NOV-1998 JDM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE MADE    CHG0003
002500* 30-MAR-2001 CTO  SWITCHED TO SHARED DETAIL LINE LAYOUT IN       CHG0004
002600*              RPT-LINES COPYBOOK PER REQ 5560                    CHG0005
002700* 14-SEP-2004 CTO  RE-CONFIRMED HALF-UP ROUNDING PER REQ 6120     CHG0006
002800* 02-MAY-2005 CTO  SPLIT DRIVER INTO OPEN/READ/PROCESS/CLOSE      CHG0007
002900*              STEPS PER REQ 6244                                 CHG0008
003000* 19-OCT-2006 LMH  CONFIRMED DECAY RATE FLOOR STILL HOLDS AFTER   CHG0009
003100*              REQ 6244 REWRITE                                   CHG0010
003200* 11-FEB-2008 LMH  REVIEWED WEIGHT TABLE AGAINST CATALOG - NO     CHG0011
003300*              CHANGE MADE, WEIGHTS STILL CURRENT                 CHG0012
003400* 18-JUN-2009 LMH  REQ 7003 - WIDENED MENTOR-Q-PRINT-RECORD TO    CHG0013
003500*              100 BYTES - IT WAS TRUNCATING THE TAIL OF          CHG0014
003600*              MTQ-ACTION-OUT ON LONGER ACTION TEXT                CHG0015
003700*----------------------------------------------------------------
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT STUD-MASTER-FILE-IN ASSIGN TO STUDMAST
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS STUD-FILE-STAT-WS.
004900     SELECT MENTOR-Q-FILE-OUT ASSIGN TO MENTORQ
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS MENTQ-FILE-STAT-WS.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  STUD-MASTER-FILE-IN.
005600     COPY "com.ac.cobol-STUD-MASTER-REC.CBL".
005700
005800 FD  MENTOR-Q-FILE-OUT.
005900 01  MENTOR-Q-PRINT-RECORD           PIC X(100).
006000
006100 WORKING-STORAGE SECTION.
006200 01  FILE-STAT-WORK-AREA-WS.
006300     05  STUD-FILE-STAT-WS           PIC X(02).
006400         88  STUD-FILE-OK-WS         VALUE "00".
006500         88  STUD-FILE-EOF-WS        VALUE "10".
006600     05  MENTQ-FILE-STAT-WS          PIC X(02).
006700         88  MENTQ-FILE-OK-WS        VALUE "00".
006800     05  FILLER                      PIC X(01) VALUE SPACE.
006900
007000 01  FLAGS-WORKING-FIELDS.
007100     05  EOF-FLAG                    PIC X(03) VALUE "NO ".
007200     05  FILLER                      PIC X(01) VALUE SPACE.
007300
007400 01  IO-COUNTERS-WS.
007500     05  RECORDS-IN-COUNTER-WS       PIC 9(05) COMP VALUE ZERO.
007600     05  RECORDS-OUT-COUNTER-WS      PIC 9(05) COMP VALUE ZERO.
007700     05  FILLER                      PIC X(01) VALUE SPACE.
007800
007900*    CERTIFICATE TYPE WEIGHT WORK AREA
008000 01  TYPE-WEIGHT-WORK-AREA-WS.
008100     05  CERT-TYPE-UC-WS             PIC X(20).
008200     05  TYPE-WEIGHT-WS               PIC S9V9.
008300     05  CERT-SCORE-TYPE-WS          PIC S9(03)V9.
008400     05  FILLER                      PIC X(01) VALUE SPACE.
008500 01  TYPE-WEIGHT-ALT-WS REDEFINES TYPE-WEIGHT-WORK-AREA-WS.
008600     05  TYPE-WEIGHT-DUMP-WS         PIC X(27).
008700
008800*    CSI AND STATUS WORK AREA - RECEIVES CSI-CALC OUTPUT
008900 01  CSI-STATUS-WORK-WS.
009000     05  CSI-WS                      PIC S9(3)V99.
009100     05  STATUS-WS                   PIC X(08).
009200 01  CSI-STATUS-ALT-WS REDEFINES CSI-STATUS-WORK-WS.
009300     05  CSI-STATUS-RAW-WS           PIC X(11).
009400
009500*    RISK TIMELINE WORK AREA - URGENCY ONLY NEEDS THE DAYS
009600*    TO CRITICAL LEG OF THE TIMELINE ENGINE
009700 01  RISK-TIMELINE-WORK-WS.
009800     05  CERT-GAP-WS                 PIC 9(01) COMP.
009900     05  DECAY-RATE-WS               PIC S9(03)V9(4).
010000     05  DAYS-CRITICAL-WORK-WS       PIC S9(03)V9.
010100     05  FILLER                      PIC X(01) VALUE SPACE.
010200
010300 01  URGENCY-WORK-AREA-WS.
010400     05  URGENCY-WS                  PIC X(06).
010500     05  FILLER                      PIC X(01) VALUE SPACE.
010600 01  URGENCY-ALT-WS REDEFINES URGENCY-WORK-AREA-WS.
010700     05  URGENCY-DUMP-WS             PIC X(07).
010800
010900     COPY "com.ac.cobol-RPT-LINES.CBL".
011000
011100 PROCEDURE DIVISION.
011200 100-RUN-MENTOR-QUEUE.
011300     PERFORM 201-INITIALIZE-BATCH THRU 201-EXIT.
011400     PERFORM 202-PROCESS-STUDENTS THRU 202-EXIT
011500         UNTIL EOF-FLAG = "YES".
011600     PERFORM 203-TERMINATE-BATCH THRU 203-EXIT.
011700     STOP RUN.
011800
011900 201-INITIALIZE-BATCH.
012000     PERFORM 301-OPEN-FILES THRU 301-EXIT.
012100     INITIALIZE IO-COUNTERS-WS.
012200     PERFORM 302-READ-STUDENT-RECORD THRU 302-EXIT.
012300 201-EXIT.
012400     EXIT.
012500
012600 202-PROCESS-STUDENTS.
012700     PERFORM 303-CALC-TYPE-CSI-AND-URGENCY THRU 303-EXIT.
012800     PERFORM 304-WRITE-MENTOR-Q-LINE THRU 304-EXIT.
012900     PERFORM 302-READ-STUDENT-RECORD THRU 302-EXIT.
013000 202-EXIT.
013100     EXIT.
013200
013300 203-TERMINATE-BATCH.
013400     DISPLAY "MENTOR-QUEUE - RECORDS READ    " RECORDS-IN-
013500         COUNTER-WS.
013600     DISPLAY "MENTOR-QUEUE - RECORDS WRITTEN " RECORDS-OUT-
013700         COUNTER-WS.
013800     PERFORM 305-CLOSE-FILES THRU 305-EXIT.
013900 203-EXIT.
014000     EXIT.
014100
014200 301-OPEN-FILES.
014300     OPEN INPUT STUD-MASTER-FILE-IN.
014400     OPEN OUTPUT MENTOR-Q-FILE-OUT.
014500 301-EXIT.
014600     EXIT.
014700
014800 302-READ-STUDENT-RECORD.
014900     READ STUD-MASTER-FILE-IN
015000         AT END
015100             MOVE "YES" TO EOF-FLAG
015200             GO TO 302-EXIT
015300     END-READ.
015400     ADD 1 TO RECORDS-IN-COUNTER-WS.
015500 302-EXIT.
015600     EXIT.
015700
015800 303-CALC-TYPE-CSI-AND-URGENCY.
015900     PERFORM 401-GET-CERT-TYPE-WEIGHT THRU 401-EXIT.
016000     CALL "CSI-CALC" USING STM-ATTENDANCE-PCT STM-INTERNAL-AVG
016100         CERT-SCORE-TYPE-WS CSI-WS STATUS-WS.
016200     PERFORM 402-CALC-DAYS-TO-CRITICAL THRU 402-EXIT.
016300     EVALUATE TRUE
016400         WHEN DAYS-CRITICAL-WORK-WS < 30
016500             MOVE "HIGH  " TO URGENCY-WS
016600         WHEN DAYS-CRITICAL-WORK-WS < 60
016700             MOVE "MEDIUM" TO URGENCY-WS
016800         WHEN OTHER
016900             MOVE "LOW   " TO URGENCY-WS
017000     END-EVALUATE.
017100 303-EXIT.
017200     EXIT.
017300
017400 401-GET-CERT-TYPE-WEIGHT.
017500     MOVE STM-CERT-TYPE TO CERT-TYPE-UC-WS.
017600     INSPECT CERT-TYPE-UC-WS CONVERTING
017700         "abcdefghijklmnopqrstuvwxyz" TO
017800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017900     EVALUATE CERT-TYPE-UC-WS
018000         WHEN "PROFESSIONAL        "
018100             MOVE 1.0 TO TYPE-WEIGHT-WS
018200         WHEN "SHORT_PROGRAM       "
018300             MOVE 0.7 TO TYPE-WEIGHT-WS
018400         WHEN "WORKSHOP            "
018500             MOVE 0.4 TO TYPE-WEIGHT-WS
018600         WHEN "CONFERENCE          "
018700             MOVE 0.3 TO TYPE-WEIGHT-WS
018800         WHEN "STUDENT_COORDINATOR "
018900             MOVE 0.2 TO TYPE-WEIGHT-WS
019000         WHEN SPACES
019100             MOVE 0.2 TO TYPE-WEIGHT-WS
019200         WHEN OTHER
019300             MOVE 0.2 TO TYPE-WEIGHT-WS
019400     END-EVALUATE.
019500     COMPUTE CERT-SCORE-TYPE-WS = TYPE-WEIGHT-WS * 10.
019600 401-EXIT.
019700     EXIT.
019800
019900 402-CALC-DAYS-TO-CRITICAL.
020000     IF CERT-SCORE-TYPE-WS < 4
020100         MOVE 1 TO CERT-GAP-WS
020200     ELSE
020300         MOVE 0 TO CERT-GAP-WS
020400     END-IF.
020500     COMPUTE DECAY-RATE-WS =
020600         ((75 - STM-ATTENDANCE-PCT) / 2 +
020700          (65 - STM-INTERNAL-AVG) +
020800          (CERT-GAP-WS * 10)) / 30.
020900     IF DECAY-RATE-WS < 0.5
021000         MOVE 0.5 TO DECAY-RATE-WS
021100     END-IF.
021200     COMPUTE DAYS-CRITICAL-WORK-WS ROUNDED =
021300         (CSI-WS - 59) / DECAY-RATE-WS.
021400     IF DAYS-CRITICAL-WORK-WS < 0
021500         MOVE 0 TO DAYS-CRITICAL-WORK-WS
021600     END-IF.
021700     IF DAYS-CRITICAL-WORK-WS > 120
021800         MOVE 120 TO DAYS-CRITICAL-WORK-WS
021900     END-IF.
022000 402-EXIT.
022100     EXIT.
022200
022300 304-WRITE-MENTOR-Q-LINE.
022400     IF URGENCY-WS = "HIGH  "
022500         MOVE STM-NAME TO MTQ-NAME-OUT
022600         MOVE STM-BRANCH TO MTQ-BRANCH-OUT
022700         MOVE URGENCY-WS TO MTQ-URGENCY-OUT
022800         MOVE "Immediate personal mentoring" TO MTQ-ACTION-OUT
022900         MOVE MENTOR-Q-DETAIL-LINE-WS TO MENTOR-Q-PRINT-RECORD
023000         WRITE MENTOR-Q-PRINT-RECORD
023100         ADD 1 TO RECORDS-OUT-COUNTER-WS
023200     ELSE
023300         IF URGENCY-WS = "MEDIUM"
023400             MOVE STM-NAME TO MTQ-NAME-OUT
023500             MOVE STM-BRANCH TO MTQ-BRANCH-OUT
023600             MOVE URGENCY-WS TO MTQ-URGENCY-OUT
023700             MOVE "Group mentoring + certification plan" TO
023800                 MTQ-ACTION-OUT
023900             MOVE MENTOR-Q-DETAIL-LINE-WS TO
024000                 MENTOR-Q-PRINT-RECORD
024100             WRITE MENTOR-Q-PRINT-RECORD
024200             ADD 1 TO RECORDS-OUT-COUNTER-WS
024300         END-IF
024400     END-IF.
024500 304-EXIT.
024600     EXIT.
024700
024800 305-CLOSE-FILES.
024900     CLOSE STUD-MASTER-FILE-IN.
025000     CLOSE MENTOR-Q-FILE-OUT.
025100 305-EXIT.
025200     EXIT.
025300
025400 END PROGRAM MENTOR-QUEUE.
