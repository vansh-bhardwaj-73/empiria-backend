000100*================================================================
000200*COURSE: ACADEMIC SYSTEMS - STUDENT RISK RATING SUBSYSTEM
000300*INSTALLATION: ACADEMIC SYSTEMS DIVISION
000400*GROUP MEMBERS: R. KELSO
000500*DESCRIPTION:
000600*THIS BATCH READS THE STUDENT MASTER FILE AND PRODUCES THE RISK
000700*DISTRIBUTION HEATMAP - A COUNT OF STUDENTS IN EACH STATUS BAND
000800*PLUS THE CRITICAL-RISK PERCENTAGE.  CSI HERE IS ON THE
000900*CERTIFICATE-TYPE BASIS, THE SAME AS THE KPI SUMMARY BATCH.
001000*===============================================================
001100
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID. RISK-HEATMAP.
001400 AUTHOR. R. KELSO.
001500 INSTALLATION. ACADEMIC SYSTEMS DIVISION.
001600 DATE-WRITTEN. 19-DEC-1992.
001700 DATE-COMPILED. 19-DEC-1992.
001800 SECURITY. UNCLASSIFIED.
001900
002000*----------------------------------------------------------------
002100* 19-DEC-1992 RWK  ORIGINAL PROGRAM PER REQ 2280                  CHG0001
002200* 08-AUG-1995 JDM  CONFIRMED ROUNDING MODE WITH REGISTRAR OFFICE  CHG0002
002300* 09-NOV-1998 JDM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE MADE    CHG0003
002400* 30-MAR-2001 CTO  ADDED PAGE HEADER LINE PER REQ 5560            CHG0004
002500* 17-JUL-2002 CTO  ADDED CRITICAL-RISK PERCENTAGE LINE PER        CHG0005
002600*              REQ 5811                                           CHG0006
002700* 14-SEP-2004 CTO  RE-CONFIRMED HALF-UP ROUNDING PER REQ 6120     CHG0007
002800* 02-MAY-2005 CTO  SPLIT DRIVER INTO OPEN/READ/PROCESS/CLOSE      CHG0008
002900*              STEPS PER REQ 6244                                 CHG0009
003000* 19-OCT-2006 LMH  CONFIRMED ZERO-STUDENT DIVIDE GUARD STILL      CHG0010
003100*              HOLDS AFTER REQ 6244 REWRITE                       CHG0011
003200* 11-FEB-2008 LMH  REVIEWED WEIGHT TABLE AGAINST CATALOG - NO     CHG0012
003300*              CHANGE MADE, WEIGHTS STILL CURRENT                 CHG0013
003400*----------------------------------------------------------------
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT STUD-MASTER-FILE-IN ASSIGN TO STUDMAST
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS STUD-FILE-STAT-WS.
004600     SELECT HEATMAP-FILE-OUT ASSIGN TO HEATRPT
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS HEATMAP-FILE-STAT-WS.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  STUD-MASTER-FILE-IN.
005300     COPY "com.ac.cobol-STUD-MASTER-REC.CBL".
005400
005500 FD  HEATMAP-FILE-OUT.
005600 01  HEATMAP-PRINT-RECORD            PIC X(80).
005700
005800 WORKING-STORAGE SECTION.
005900 01  FILE-STAT-WORK-AREA-WS.
006000     05  STUD-FILE-STAT-WS           PIC X(02).
006100         88  STUD-FILE-OK-WS         VALUE "00".
006200         88  STUD-FILE-EOF-WS        VALUE "10".
006300     05  HEATMAP-FILE-STAT-WS        PIC X(02).
006400         88  HEATMAP-FILE-OK-WS      VALUE "00".
006500     05  FILLER                      PIC X(01) VALUE SPACE.
006600
006700 01  FLAGS-WORKING-FIELDS.
006800     05  EOF-FLAG                    PIC X(03) VALUE "NO ".
006900     05  FILLER                      PIC X(01) VALUE SPACE.
007000
007100*    CERTIFICATE TYPE WEIGHT WORK AREA
007200 01  TYPE-WEIGHT-WORK-AREA-WS.
007300     05  CERT-TYPE-UC-WS             PIC X(20).
007400     05  TYPE-WEIGHT-WS               PIC S9V9.
007500     05  CERT-SCORE-TYPE-WS          PIC S9(03)V9.
007600     05  FILLER                      PIC X(01) VALUE SPACE.
007700 01  TYPE-WEIGHT-ALT-WS REDEFINES TYPE-WEIGHT-WORK-AREA-WS.
007800     05  TYPE-WEIGHT-DUMP-WS         PIC X(27).
007900
008000*    CSI AND STATUS WORK AREA - RECEIVES CSI-CALC OUTPUT
008100 01  CSI-STATUS-WORK-WS.
008200     05  CSI-WS                      PIC S9(3)V99.
008300     05  STATUS-WS                   PIC X(08).
008400 01  CSI-STATUS-ALT-WS REDEFINES CSI-STATUS-WORK-WS.
008500     05  CSI-STATUS-RAW-WS           PIC X(11).
008600
008700*    RUNNING TOTALS
008800 01  ACCUM-WORK-AREA-WS.
008900     05  TOTAL-STUDENTS-WS           PIC 9(05) COMP.
009000     05  STABLE-COUNT-WS             PIC 9(05) COMP.
009100     05  AT-RISK-COUNT-WS            PIC 9(05) COMP.
009200     05  CRITICAL-COUNT-WS           PIC 9(05) COMP.
009300     05  RISK-PCT-WS                 PIC 9(03)V99.
009400     05  FILLER                      PIC X(01) VALUE SPACE.
009500 01  ACCUM-ALT-WS REDEFINES ACCUM-WORK-AREA-WS.
009600     05  FILLER                      PIC X(20).
009700     05  RISK-PCT-DUMP-WS            PIC X(05).
009800     05  FILLER                      PIC X(01).
009900
010000     COPY "com.ac.cobol-RPT-LINES.CBL".
010100
010200 PROCEDURE DIVISION.
010300 100-RUN-RISK-HEATMAP.
010400     PERFORM 201-INITIALIZE-BATCH THRU 201-EXIT.
010500     PERFORM 202-PROCESS-STUDENTS THRU 202-EXIT
010600         UNTIL EOF-FLAG = "YES".
010700     PERFORM 203-TERMINATE-BATCH THRU 203-EXIT.
010800     STOP RUN.
010900
011000 201-INITIALIZE-BATCH.
011100     PERFORM 301-OPEN-FILES THRU 301-EXIT.
011200     INITIALIZE ACCUM-WORK-AREA-WS.
011300     PERFORM 306-WRITE-PAGE-HEADER THRU 306-EXIT.
011400     PERFORM 302-READ-STUDENT-RECORD THRU 302-EXIT.
011500 201-EXIT.
011600     EXIT.
011700
011800 202-PROCESS-STUDENTS.
011900     PERFORM 303-CALC-TYPE-CSI THRU 303-EXIT.
012000     PERFORM 302-READ-STUDENT-RECORD THRU 302-EXIT.
012100 202-EXIT.
012200     EXIT.
012300
012400 203-TERMINATE-BATCH.
012500     PERFORM 307-WRITE-TOTAL-LINE THRU 307-EXIT.
012600     PERFORM 308-WRITE-STATUS-LINES THRU 308-EXIT.
012700     PERFORM 309-WRITE-RISK-PCT-LINE THRU 309-EXIT.
012800     PERFORM 305-CLOSE-FILES THRU 305-EXIT.
012900 203-EXIT.
013000     EXIT.
013100
013200 301-OPEN-FILES.
013300     OPEN INPUT STUD-MASTER-FILE-IN.
013400     OPEN OUTPUT HEATMAP-FILE-OUT.
013500 301-EXIT.
013600     EXIT.
013700
013800 302-READ-STUDENT-RECORD.
013900     READ STUD-MASTER-FILE-IN
014000         AT END
014100             MOVE "YES" TO EOF-FLAG
014200             GO TO 302-EXIT
014300     END-READ.
014400     ADD 1 TO TOTAL-STUDENTS-WS.
014500 302-EXIT.
014600     EXIT.
014700
014800 303-CALC-TYPE-CSI.
014900     PERFORM 401-GET-CERT-TYPE-WEIGHT THRU 401-EXIT.
015000     CALL "CSI-CALC" USING STM-ATTENDANCE-PCT STM-INTERNAL-AVG
015100         CERT-SCORE-TYPE-WS CSI-WS STATUS-WS.
015200     EVALUATE STATUS-WS
015300         WHEN "STABLE  "
015400             ADD 1 TO STABLE-COUNT-WS
015500         WHEN "AT RISK "
015600             ADD 1 TO AT-RISK-COUNT-WS
015700         WHEN OTHER
015800             ADD 1 TO CRITICAL-COUNT-WS
015900     END-EVALUATE.
016000 303-EXIT.
016100     EXIT.
016200
016300 401-GET-CERT-TYPE-WEIGHT.
016400     MOVE STM-CERT-TYPE TO CERT-TYPE-UC-WS.
016500     INSPECT CERT-TYPE-UC-WS CONVERTING
016600         "abcdefghijklmnopqrstuvwxyz" TO
016700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016800     EVALUATE CERT-TYPE-UC-WS
016900         WHEN "PROFESSIONAL        "
017000             MOVE 1.0 TO TYPE-WEIGHT-WS
017100         WHEN "SHORT_PROGRAM       "
017200             MOVE 0.7 TO TYPE-WEIGHT-WS
017300         WHEN "WORKSHOP            "
017400             MOVE 0.4 TO TYPE-WEIGHT-WS
017500         WHEN "CONFERENCE          "
017600             MOVE 0.3 TO TYPE-WEIGHT-WS
017700         WHEN "STUDENT_COORDINATOR "
017800             MOVE 0.2 TO TYPE-WEIGHT-WS
017900         WHEN SPACES
018000             MOVE 0.2 TO TYPE-WEIGHT-WS
018100         WHEN OTHER
018200             MOVE 0.2 TO TYPE-WEIGHT-WS
018300     END-EVALUATE.
018400     COMPUTE CERT-SCORE-TYPE-WS = TYPE-WEIGHT-WS * 10.
018500 401-EXIT.
018600     EXIT.
018700
018800 305-CLOSE-FILES.
018900     CLOSE STUD-MASTER-FILE-IN.
019000     CLOSE HEATMAP-FILE-OUT.
019100 305-EXIT.
019200     EXIT.
019300
019400 306-WRITE-PAGE-HEADER.
019500     MOVE HEATMAP-PAGE-HEADER-WS TO HEATMAP-PRINT-RECORD.
019600     WRITE HEATMAP-PRINT-RECORD.
019700 306-EXIT.
019800     EXIT.
019900
020000 307-WRITE-TOTAL-LINE.
020100     MOVE TOTAL-STUDENTS-WS TO HTM-TOTAL-STUDENTS-OUT.
020200     MOVE HEATMAP-TOTAL-LINE-WS TO HEATMAP-PRINT-RECORD.
020300     WRITE HEATMAP-PRINT-RECORD.
020400 307-EXIT.
020500     EXIT.
020600
020700 308-WRITE-STATUS-LINES.
020800     MOVE "STABLE    " TO HTM-STATUS-LABEL-OUT.
020900     MOVE STABLE-COUNT-WS TO HTM-STATUS-COUNT-OUT.
021000     MOVE HEATMAP-STATUS-LINE-WS TO HEATMAP-PRINT-RECORD.
021100     WRITE HEATMAP-PRINT-RECORD.
021200     MOVE "AT RISK   " TO HTM-STATUS-LABEL-OUT.
021300     MOVE AT-RISK-COUNT-WS TO HTM-STATUS-COUNT-OUT.
021400     MOVE HEATMAP-STATUS-LINE-WS TO HEATMAP-PRINT-RECORD.
021500     WRITE HEATMAP-PRINT-RECORD.
021600     MOVE "CRITICAL  " TO HTM-STATUS-LABEL-OUT.
021700     MOVE CRITICAL-COUNT-WS TO HTM-STATUS-COUNT-OUT.
021800     MOVE HEATMAP-STATUS-LINE-WS TO HEATMAP-PRINT-RECORD.
021900     WRITE HEATMAP-PRINT-RECORD.
022000 308-EXIT.
022100     EXIT.
022200
022300 309-WRITE-RISK-PCT-LINE.
022400     IF TOTAL-STUDENTS-WS = 0
022500         MOVE 0 TO RISK-PCT-WS
022600     ELSE
022700         COMPUTE RISK-PCT-WS ROUNDED =
022800             (CRITICAL-COUNT-WS / TOTAL-STUDENTS-WS) * 100
022900     END-IF.
023000     MOVE RISK-PCT-WS TO HTM-RISK-PCT-OUT.
023100     MOVE HEATMAP-RISK-PCT-LINE-WS TO HEATMAP-PRINT-RECORD.
023200     WRITE HEATMAP-PRINT-RECORD.
023300 309-EXIT.
023400     EXIT.
023500
023600 END PROGRAM RISK-HEATMAP.
