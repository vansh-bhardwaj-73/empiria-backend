000100*================================================================
000200*COPYBOOK: RPT-LINES
000300*DESCRIPTION: PRINT-LINE AND DETAIL-LINE LAYOUTS FOR THE KPI
000400*  SUMMARY REPORT, THE RISK HEATMAP REPORT, THE INTERVENTIONS
000500*  LIST AND THE MENTOR ASSIGNMENT QUEUE.
000600*AUTHOR: R. KELSO, ACADEMIC SYSTEMS
000700*DATE WRITTEN: 05-JUL-1991
000800*----------------------------------------------------------------
000900*CHANGE LOG
001000* 05-JUL-1991 RWK  ORIGINAL KPI PAGE AND TOTALS LINES             CHG0001 
001100* 19-DEC-1992 RWK  ADDED HEATMAP LINES PER REQ 2280               CHG0002 
001200* 08-AUG-1995 JDM  ADDED INTERVENTIONS DETAIL LINE                CHG0003 
001300* 09-NOV-1998 JDM  Y2K REVIEW - NO DATE FIELDS IN THESE LAYOUTS   CHG0004 
001400* 30-MAR-2001 CTO  ADDED MENTOR QUEUE DETAIL LINE PER REQ 5560    CHG0005
001500* 18-JUN-2009 LMH  REQ 7003 - WIDENED KPI-ALT-RAW-LINE TO 102     CHG0006
001600*                  BYTES - IT WAS TRUNCATING KPI-HEALTH-SCORE-OUT CHG0007
001700*                  OFF THE END OF THE KPI TOTALS LINE             CHG0008
001800*================================================================
001900*----------------------------------------------------------------
002000*KPI SUMMARY REPORT LINES
002100*----------------------------------------------------------------
002200 01  KPI-PAGE-HEADER-WS.
002300     05  FILLER                      PIC X(30)
002400         VALUE "INSTITUTION KPI SUMMARY".
002500     05  FILLER                      PIC X(50) VALUE SPACES.
002600
002700 01  KPI-TOTALS-LINE-WS.
002800     05  FILLER                      PIC X(15)
002900         VALUE "TOTAL STUDENTS ".
003000     05  KPI-TOTAL-STUDENTS-OUT      PIC ZZZZ9.
003100     05  FILLER                      PIC X(03) VALUE SPACES.
003200     05  FILLER                      PIC X(08) VALUE "STABLE ".
003300     05  KPI-STABLE-OUT              PIC ZZZZ9.
003400     05  FILLER                      PIC X(03) VALUE SPACES.
003500     05  FILLER                      PIC X(09) VALUE "AT RISK ".
003600     05  KPI-AT-RISK-OUT             PIC ZZZZ9.
003700     05  FILLER                      PIC X(03) VALUE SPACES.
003800     05  FILLER                      PIC X(10) VALUE "CRITICAL ".
003900     05  KPI-CRITICAL-OUT            PIC ZZZZ9.
004000     05  FILLER                      PIC X(03) VALUE SPACES.
004100     05  FILLER                      PIC X(14)
004200         VALUE "HEALTH SCORE ".
004300     05  KPI-HEALTH-SCORE-OUT        PIC Z9.99-.
004400     05  FILLER                      PIC X(08) VALUE SPACES.
004500
004600 01  KPI-TOTALS-LINE-ALT REDEFINES KPI-TOTALS-LINE-WS.
004700     05  KPI-ALT-RAW-LINE            PIC X(102).
004800
004900*----------------------------------------------------------------
005000*RISK HEATMAP REPORT LINES
005100*----------------------------------------------------------------
005200 01  HEATMAP-PAGE-HEADER-WS.
005300     05  FILLER                      PIC X(30)
005400         VALUE "RISK DISTRIBUTION HEATMAP".
005500     05  FILLER                      PIC X(50) VALUE SPACES.
005600
005700 01  HEATMAP-TOTAL-LINE-WS.
005800     05  FILLER                      PIC X(15)
005900         VALUE "TOTAL STUDENTS ".
006000     05  HTM-TOTAL-STUDENTS-OUT      PIC ZZZZ9.
006100     05  FILLER                      PIC X(60) VALUE SPACES.
006200
006300 01  HEATMAP-STATUS-LINE-WS.
006400     05  HTM-STATUS-LABEL-OUT        PIC X(10).
006500     05  FILLER                      PIC X(03) VALUE SPACES.
006600     05  HTM-STATUS-COUNT-OUT        PIC ZZZZ9.
006700     05  FILLER                      PIC X(62) VALUE SPACES.
006800
006900 01  HEATMAP-RISK-PCT-LINE-WS.
007000     05  FILLER                      PIC X(17)
007100         VALUE "RISK PERCENTAGE ".
007200     05  HTM-RISK-PCT-OUT            PIC Z9.99.
007300     05  FILLER                      PIC X(58) VALUE SPACES.
007400
007500*----------------------------------------------------------------
007600*INTERVENTIONS LIST DETAIL LINE
007700*----------------------------------------------------------------
007800 01  INTERVEN-DETAIL-LINE-WS.
007900     05  ITV-NAME-OUT                PIC X(25).
008000     05  FILLER                      PIC X(02) VALUE SPACES.
008100     05  ITV-ACTION-OUT              PIC X(45).
008200     05  FILLER                      PIC X(08) VALUE SPACES.
008300
008400*----------------------------------------------------------------
008500*MENTOR ASSIGNMENT QUEUE DETAIL LINE
008600*----------------------------------------------------------------
008700 01  MENTOR-Q-DETAIL-LINE-WS.
008800     05  MTQ-NAME-OUT                PIC X(25).
008900     05  FILLER                      PIC X(02) VALUE SPACES.
009000     05  MTQ-BRANCH-OUT              PIC X(12).
009100     05  FILLER                      PIC X(02) VALUE SPACES.
009200     05  MTQ-URGENCY-OUT             PIC X(06).
009300     05  FILLER                      PIC X(02) VALUE SPACES.
009400     05  MTQ-ACTION-OUT              PIC X(40).
009500     05  FILLER                      PIC X(11) VALUE SPACES.
009600*================================================================
009700*END OF COPYBOOK RPT-LINES
009800*================================================================
