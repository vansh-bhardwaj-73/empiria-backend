000100*================================================================
000200*COURSE: ACADEMIC SYSTEMS - STUDENT RISK RATING SUBSYSTEM
000300*INSTALLATION: ACADEMIC SYSTEMS DIVISION
000400*GROUP MEMBERS: R. KELSO
000500*DESCRIPTION:
000600*THIS SUBPROGRAM COMPUTES THE COMPOSITE STUDENT INDEX (CSI) AND
000700*THE ASSOCIATED STATUS BAND FROM ATTENDANCE, INTERNAL AVERAGE
000800*AND A CERTIFICATE SCORE PASSED IN BY THE CALLER.  THE CALLER
000900*DECIDES WHICH BASIS (CREDIBILITY OR CERT-TYPE) THE CERT SCORE
001000*WAS DERIVED ON - THIS ROUTINE ONLY DOES THE ARITHMETIC.
001100*===============================================================
001200
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. CSI-CALC.
001500 AUTHOR. R. KELSO.
001600 INSTALLATION. ACADEMIC SYSTEMS DIVISION.
001700 DATE-WRITTEN. 22-JUN-1991.
001800 DATE-COMPILED. 22-JUN-1991.
001900 SECURITY. UNCLASSIFIED.
002000
002100*----------------------------------------------------------------
002200*CHANGE LOG
002300* 22-JUN-1991 RWK  ORIGINAL SUBPROGRAM - CSI FORMULA ONLY         CHG0001
002400* 03-OCT-1991 RWK  ADDED STATUS BAND CLASSIFICATION               CHG0002
002500* 19-DEC-1992 RWK  CALL COUNTER ADDED FOR BATCH AUDIT TRAIL       CHG0003
002600* 08-AUG-1995 JDM  CONFIRMED ROUNDING MODE WITH REGISTRAR OFFICE  CHG0004
002700* 09-NOV-1998 JDM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE MADE    CHG0005
002800* 30-MAR-2001 CTO  ADDED WORK-AREA REDEFINES FOR TRACE DUMPS      CHG0006
002900* 14-SEP-2004 CTO  RE-CONFIRMED HALF-UP ROUNDING PER REQ 6120     CHG0007
003000* 02-MAY-2005 CTO  SPLIT INPUT VALIDATE / COMPUTE / CLASSIFY      CHG0008
003100*                  STEPS INTO SEPARATE PARAGRAPHS PER REQ 6244    CHG0009
003200* 19-OCT-2006 LMH  ADDED NEGATIVE CERT SCORE GUARD - PAYROLL      CHG0010
003300*                  INTERFACE WAS PASSING BAD DATA PER REQ 6510    CHG0011
003400* 11-FEB-2008 LMH  REVIEWED CALL COUNTER WRAP AT 99999 - NO       CHG0012
003500*                  CHANGE MADE, VOLUME WON'T HIT LIMIT            CHG0013
003600* 18-JUN-2009 LMH  REQ 7002 - CERT-SCORE NOW PASSED BY CONTENT.   CHG0014
003700*                  THE CHG0010 CLAMP WAS MUTATING THE CALLER'S    CHG0015
003800*                  ARGUMENT BY REFERENCE - FOR CREDIBILITY-BASIS  CHG0016
003900*                  CALLS THIS ZEROED OUT A GENUINE -4.0/-.4 CERT  CHG0017
004000*                  SCORE FOR FAKE/ZERO-VALUE CERTS IN THE         CHG0018
004100*                  CALLER'S OWN WORKING-STORAGE.                  CHG0019
004200* 22-JUN-2009 LMH  REQ 7002 FOLLOW-UP - THE CHG0010 CLAMP WAS      CHG0020
004300*                  ALSO ZEROING OUT OUR OWN COPY OF CERT-SCORE     CHG0021
004400*                  BEFORE 200-COMPUTE-CSI USED IT.  DROPPED THE    CHG0022
004500*                  CLAMP - A NEGATIVE CERT SCORE IS A VALID INPUT  CHG0023
004600*                  TO THE CSI FORMULA, NOT AN ERROR CONDITION.     CHG0024
004700*----------------------------------------------------------------
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*    CALL AUDIT COUNTER
005700 77  CALL-COUNTER-WS                 PIC 9(5) COMP VALUE ZERO.
005800
005900*    CSI WORK AREA - SPLIT INTO WHOLE AND DECIMAL PARTS FOR
006000*    TRACE DUMPS DURING REGISTRAR RECONCILIATION RUNS
006100 01  CSI-WORK-AREA-WS.
006200     05  CSI-WHOLE-PART-WS           PIC S9(3).
006300     05  CSI-DECIMAL-PART-WS         PIC 9(2).
006400 01  CSI-WORK-ALT-WS REDEFINES CSI-WORK-AREA-WS.
006500     05  CSI-RAW-WS                  PIC S9(3)V99.
006600
006700*    STATUS TRACE AREA
006800 01  STATUS-TRACE-AREA-WS.
006900     05  STATUS-TRACE-CSI-WS         PIC S9(3)V99.
007000     05  STATUS-TRACE-FLAG-WS        PIC X(01).
007100 01  STATUS-TRACE-ALT-WS REDEFINES STATUS-TRACE-AREA-WS.
007200     05  STATUS-TRACE-RAW-WS         PIC X(06).
007300
007400*    CERT SCORE ECHO - FOR THE TRACE DUMP MENTIONED ABOVE
007500 01  CERT-SCORE-ECHO-WS              PIC S9(3)V9.
007600 01  CERT-SCORE-ECHO-ALT-WS REDEFINES CERT-SCORE-ECHO-WS
007700                                  PIC X(05).
007800
007900 LINKAGE SECTION.
008000 01  ATTENDANCE-PCT              PIC 9(3).
008100 01  INTERNAL-AVG                PIC 9(3).
008200 01  CERT-SCORE                  PIC S9(3)V9.
008300 01  CSI-OUT-WS                     PIC S9(3)V99.
008400 01  STATUS-OUT-WS                  PIC X(8).
008500
008600 PROCEDURE DIVISION
008700     USING BY REFERENCE ATTENDANCE-PCT INTERNAL-AVG
008800           BY CONTENT CERT-SCORE
008900           BY REFERENCE CSI-OUT-WS STATUS-OUT-WS.
009000
009100 000-CALC-CSI-AND-STATUS.
009200     ADD 1 TO CALL-COUNTER-WS.
009300     PERFORM 100-VALIDATE-CERT-SCORE THRU 100-EXIT.
009400     PERFORM 200-COMPUTE-CSI THRU 200-EXIT.
009500     PERFORM 300-CLASSIFY-STATUS THRU 300-EXIT.
009600     GOBACK.
009700
009800*    CHG0020 - NO LONGER CLAMPS A NEGATIVE CERT-SCORE.  A NEGATIVE
009900*    SCORE (FAKE/ZERO-VALUE CREDENTIAL SOURCES) IS A GENUINE INPUT
010000*    TO THE CSI FORMULA IN 200-COMPUTE-CSI - THIS PARAGRAPH ONLY
010100*    ECHOES THE VALUE RECEIVED FOR THE TRACE DUMP.
010200 100-VALIDATE-CERT-SCORE.
010300     MOVE CERT-SCORE TO CERT-SCORE-ECHO-WS.
010400 100-EXIT.
010500     EXIT.
010600
010700 200-COMPUTE-CSI.
010800     COMPUTE CSI-OUT-WS ROUNDED =
010900         (ATTENDANCE-PCT * 0.4) +
011000         (INTERNAL-AVG * 0.4) +
011100         CERT-SCORE.
011200     MOVE CSI-OUT-WS TO CSI-RAW-WS.
011300     MOVE CSI-OUT-WS TO STATUS-TRACE-CSI-WS.
011400 200-EXIT.
011500     EXIT.
011600
011700 300-CLASSIFY-STATUS.
011800     EVALUATE TRUE
011900         WHEN CSI-OUT-WS >= 80
012000             MOVE "STABLE  " TO STATUS-OUT-WS
012100             MOVE "Y" TO STATUS-TRACE-FLAG-WS
012200         WHEN CSI-OUT-WS >= 60
012300             MOVE "AT RISK " TO STATUS-OUT-WS
012400             MOVE "N" TO STATUS-TRACE-FLAG-WS
012500         WHEN OTHER
012600             MOVE "CRITICAL" TO STATUS-OUT-WS
012700             MOVE "N" TO STATUS-TRACE-FLAG-WS
012800     END-EVALUATE.
012900 300-EXIT.
013000     EXIT.
013100
013200 END PROGRAM CSI-CALC.
013300
