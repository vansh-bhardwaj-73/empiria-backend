000100*================================================================
000200*COURSE: ACADEMIC SYSTEMS - STUDENT RISK RATING SUBSYSTEM
000300*INSTALLATION: ACADEMIC SYSTEMS DIVISION
000400*GROUP MEMBERS: R. KELSO
000500*DESCRIPTION:
000600*THIS BATCH READS THE STUDENT MASTER FILE AND PRODUCES THE
000700*INSTITUTION KPI SUMMARY - TOTAL STUDENTS, STATUS COUNTS AND
000800*THE INSTITUTION HEALTH SCORE (AVERAGE CSI).  THE CERTIFICATE
000900*SCORE HERE IS ON THE CERTIFICATE-TYPE BASIS, NOT THE SOURCE
001000*CREDIBILITY BASIS USED BY THE MAIN INTELLIGENCE BATCH - THIS
001100*HAS BEEN THAT WAY SINCE THE ORIGINAL REQUEST AND IS NOT AN
001200*OVERSIGHT.
001300*===============================================================
001400
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. KPI-SUMMARY.
001700 AUTHOR. R. KELSO.
001800 INSTALLATION. ACADEMIC SYSTEMS DIVISION.
001900 DATE-WRITTEN. 05-JUL-1991.
002000 DATE-COMPILED. 05-JUL-1991.
002100 SECURITY. UNCLASSIFIED.
002200
002300*----------------------------------------------------------------
002400*CHANGE LOG
002500* 05-JUL-1991 RWK  ORIGINAL PROGRAM - TOTALS AND HEALTH SCORE     CHG0001
002600* 19-DEC-1992 RWK  SWITCHED CERT SCORE TO TYPE BASIS PER REQ 2280 CHG0002
002700* 08-AUG-1995 JDM  CONFIRMED ROUNDING MODE WITH REGISTRAR OFFICE  CHG0003
002800* 09-NOV-1998 JDM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE MADE    CHG0004
002900* 30-MAR-2001 CTO  ADDED PAGE HEADER LINE PER REQ 5560            CHG0005
003000* 17-JUL-2002 CTO  ADDED CRITICAL COUNT COLUMN PER REQ 5811       CHG0006
003100* 14-SEP-2004 CTO  RE-CONFIRMED HALF-UP ROUNDING PER REQ 6120     CHG0007
003200* 02-MAY-2005 CTO  SPLIT DRIVER INTO OPEN/READ/PROCESS/CLOSE      CHG0008
003300*              STEPS PER REQ 6244                                 CHG0009
003400* 19-OCT-2006 LMH  CONFIRMED ZERO-STUDENT DIVIDE GUARD STILL      CHG0010
003500*              HOLDS AFTER REQ 6244 REWRITE                       CHG0011
003600* 11-FEB-2008 LMH  REVIEWED WEIGHT TABLE AGAINST CATALOG - NO     CHG0012
003700*              CHANGE MADE, WEIGHTS STILL CURRENT                 CHG0013
003800* 18-JUN-2009 LMH  REQ 7003 - WIDENED KPI-PRINT-RECORD TO 102     CHG0014
003900*              BYTES TO MATCH RPT-LINES - THE HEALTH SCORE WAS    CHG0015
004000*              BEING TRUNCATED OFF THE END OF THE TOTALS LINE      CHG0016
004100*----------------------------------------------------------------
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT STUD-MASTER-FILE-IN ASSIGN TO STUDMAST
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS STUD-FILE-STAT-WS.
005300     SELECT KPI-REPORT-FILE-OUT ASSIGN TO KPIRPT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS KPI-FILE-STAT-WS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  STUD-MASTER-FILE-IN.
006000     COPY "com.ac.cobol-STUD-MASTER-REC.CBL".
006100
006200 FD  KPI-REPORT-FILE-OUT.
006300 01  KPI-PRINT-RECORD                PIC X(102).
006400
006500 WORKING-STORAGE SECTION.
006600 01  FILE-STAT-WORK-AREA-WS.
006700     05  STUD-FILE-STAT-WS           PIC X(02).
006800         88  STUD-FILE-OK-WS         VALUE "00".
006900         88  STUD-FILE-EOF-WS        VALUE "10".
007000     05  KPI-FILE-STAT-WS            PIC X(02).
007100         88  KPI-FILE-OK-WS          VALUE "00".
007200     05  FILLER                      PIC X(01) VALUE SPACE.
007300
007400 01  FLAGS-WORKING-FIELDS.
007500     05  EOF-FLAG                    PIC X(03) VALUE "NO ".
007600     05  FILLER                      PIC X(01) VALUE SPACE.
007700
007800*    CERTIFICATE TYPE WEIGHT WORK AREA
007900 01  TYPE-WEIGHT-WORK-AREA-WS.
008000     05  CERT-TYPE-UC-WS             PIC X(20).
008100     05  TYPE-WEIGHT-WS               PIC S9V9.
008200     05  CERT-SCORE-TYPE-WS          PIC S9(03)V9.
008300     05  FILLER                      PIC X(01) VALUE SPACE.
008400 01  TYPE-WEIGHT-ALT-WS REDEFINES TYPE-WEIGHT-WORK-AREA-WS.
008500     05  TYPE-WEIGHT-DUMP-WS         PIC X(27).
008600
008700*    CSI AND STATUS WORK AREA - RECEIVES CSI-CALC OUTPUT
008800 01  CSI-STATUS-WORK-WS.
008900     05  CSI-WS                      PIC S9(3)V99.
009000     05  STATUS-WS                   PIC X(08).
009100 01  CSI-STATUS-ALT-WS REDEFINES CSI-STATUS-WORK-WS.
009200     05  CSI-STATUS-RAW-WS           PIC X(11).
009300
009400*    RUNNING TOTALS - KEPT AS AN X-VIEW REDEFINES FOR THE
009500*    TERMINAL DUMP THE REGISTRAR OFFICE ASKED FOR IN 1995
009600 01  ACCUM-WORK-AREA-WS.
009700     05  TOTAL-STUDENTS-WS           PIC 9(05) COMP.
009800     05  STABLE-COUNT-WS             PIC 9(05) COMP.
009900     05  AT-RISK-COUNT-WS            PIC 9(05) COMP.
010000     05  CRITICAL-COUNT-WS           PIC 9(05) COMP.
010100     05  CSI-TOTAL-WS                PIC S9(7)V99 COMP.
010200     05  HEALTH-SCORE-WS             PIC S9(3)V99.
010300     05  FILLER                      PIC X(01) VALUE SPACE.
010400 01  ACCUM-ALT-WS REDEFINES ACCUM-WORK-AREA-WS.
010500     05  FILLER                      PIC X(22).
010600     05  HEALTH-DUMP-WS              PIC X(05).
010700     05  FILLER                      PIC X(01).
010800
010900     COPY "com.ac.cobol-RPT-LINES.CBL".
011000
011100 PROCEDURE DIVISION.
011200 100-RUN-KPI-SUMMARY.
011300     PERFORM 201-INITIALIZE-BATCH THRU 201-EXIT.
011400     PERFORM 202-PROCESS-STUDENTS THRU 202-EXIT
011500         UNTIL EOF-FLAG = "YES".
011600     PERFORM 203-TERMINATE-BATCH THRU 203-EXIT.
011700     STOP RUN.
011800
011900 201-INITIALIZE-BATCH.
012000     PERFORM 301-OPEN-FILES THRU 301-EXIT.
012100     INITIALIZE ACCUM-WORK-AREA-WS.
012200     PERFORM 306-WRITE-PAGE-HEADER THRU 306-EXIT.
012300     PERFORM 302-READ-STUDENT-RECORD THRU 302-EXIT.
012400 201-EXIT.
012500     EXIT.
012600
012700 202-PROCESS-STUDENTS.
012800     PERFORM 303-CALC-TYPE-CSI THRU 303-EXIT.
012900     PERFORM 302-READ-STUDENT-RECORD THRU 302-EXIT.
013000 202-EXIT.
013100     EXIT.
013200
013300 203-TERMINATE-BATCH.
013400     PERFORM 307-WRITE-TOTALS-LINE THRU 307-EXIT.
013500     PERFORM 305-CLOSE-FILES THRU 305-EXIT.
013600 203-EXIT.
013700     EXIT.
013800
013900 301-OPEN-FILES.
014000     OPEN INPUT STUD-MASTER-FILE-IN.
014100     OPEN OUTPUT KPI-REPORT-FILE-OUT.
014200 301-EXIT.
014300     EXIT.
014400
014500 302-READ-STUDENT-RECORD.
014600     READ STUD-MASTER-FILE-IN
014700         AT END
014800             MOVE "YES" TO EOF-FLAG
014900             GO TO 302-EXIT
015000     END-READ.
015100     ADD 1 TO TOTAL-STUDENTS-WS.
015200 302-EXIT.
015300     EXIT.
015400
015500 303-CALC-TYPE-CSI.
015600     PERFORM 401-GET-CERT-TYPE-WEIGHT THRU 401-EXIT.
015700     CALL "CSI-CALC" USING STM-ATTENDANCE-PCT STM-INTERNAL-AVG
015800         CERT-SCORE-TYPE-WS CSI-WS STATUS-WS.
015900     ADD CSI-WS TO CSI-TOTAL-WS.
016000     EVALUATE STATUS-WS
016100         WHEN "STABLE  "
016200             ADD 1 TO STABLE-COUNT-WS
016300         WHEN "AT RISK "
016400             ADD 1 TO AT-RISK-COUNT-WS
016500         WHEN OTHER
016600             ADD 1 TO CRITICAL-COUNT-WS
016700     END-EVALUATE.
016800 303-EXIT.
016900     EXIT.
017000
017100 401-GET-CERT-TYPE-WEIGHT.
017200     MOVE STM-CERT-TYPE TO CERT-TYPE-UC-WS.
017300     INSPECT CERT-TYPE-UC-WS CONVERTING
017400         "abcdefghijklmnopqrstuvwxyz" TO
017500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017600     EVALUATE CERT-TYPE-UC-WS
017700         WHEN "PROFESSIONAL        "
017800             MOVE 1.0 TO TYPE-WEIGHT-WS
017900         WHEN "SHORT_PROGRAM       "
018000             MOVE 0.7 TO TYPE-WEIGHT-WS
018100         WHEN "WORKSHOP            "
018200             MOVE 0.4 TO TYPE-WEIGHT-WS
018300         WHEN "CONFERENCE          "
018400             MOVE 0.3 TO TYPE-WEIGHT-WS
018500         WHEN "STUDENT_COORDINATOR "
018600             MOVE 0.2 TO TYPE-WEIGHT-WS
018700         WHEN SPACES
018800             MOVE 0.2 TO TYPE-WEIGHT-WS
018900         WHEN OTHER
019000             MOVE 0.2 TO TYPE-WEIGHT-WS
019100     END-EVALUATE.
019200     COMPUTE CERT-SCORE-TYPE-WS = TYPE-WEIGHT-WS * 10.
019300 401-EXIT.
019400     EXIT.
019500
019600 305-CLOSE-FILES.
019700     CLOSE STUD-MASTER-FILE-IN.
019800     CLOSE KPI-REPORT-FILE-OUT.
019900 305-EXIT.
020000     EXIT.
020100
020200 306-WRITE-PAGE-HEADER.
020300     MOVE KPI-PAGE-HEADER-WS TO KPI-PRINT-RECORD.
020400     WRITE KPI-PRINT-RECORD.
020500 306-EXIT.
020600     EXIT.
020700
020800 307-WRITE-TOTALS-LINE.
020900     MOVE TOTAL-STUDENTS-WS TO KPI-TOTAL-STUDENTS-OUT.
021000     MOVE STABLE-COUNT-WS TO KPI-STABLE-OUT.
021100     MOVE AT-RISK-COUNT-WS TO KPI-AT-RISK-OUT.
021200     MOVE CRITICAL-COUNT-WS TO KPI-CRITICAL-OUT.
021300     IF TOTAL-STUDENTS-WS = 0
021400         MOVE 0 TO HEALTH-SCORE-WS
021500     ELSE
021600         COMPUTE HEALTH-SCORE-WS ROUNDED =
021700             CSI-TOTAL-WS / TOTAL-STUDENTS-WS
021800     END-IF.
021900     MOVE HEALTH-SCORE-WS TO KPI-HEALTH-SCORE-OUT.
022000     MOVE KPI-ALT-RAW-LINE TO KPI-PRINT-RECORD.
022100     WRITE KPI-PRINT-RECORD.
022200 307-EXIT.
022300     EXIT.
022400
022500 END PROGRAM KPI-SUMMARY.
