000100*================================================================
000200*COURSE: ACADEMIC SYSTEMS - STUDENT RISK RATING SUBSYSTEM
000300*INSTALLATION: ACADEMIC SYSTEMS DIVISION
000400*GROUP MEMBERS: R. KELSO
000500*DESCRIPTION:
000600*THIS IS THE MAIN STUDENT INTELLIGENCE BATCH.  IT READS THE
000700*STUDENT MASTER FILE SEQUENTIALLY, RUNS THE FULL CHAIN OF RISK,
000800*ROADMAP, SKILL AND PLACEMENT ENGINES FOR EACH STUDENT AND
000900*WRITES ONE STUDENT INTELLIGENCE RECORD PER STUDENT.  NO SORT
001000*AND NO CONTROL BREAKS - INPUT ORDER IS PRESERVED THROUGHOUT.
001100*THE CERTIFICATE SCORE USED HERE IS ON THE CREDIBILITY BASIS -
001200*SEE THE KPI/HEATMAP/INTERVENTIONS/MENTOR-QUEUE PROGRAMS FOR THE
001300*CERT-TYPE BASIS USED THERE.  THIS DIVERGENCE IS DELIBERATE AND
001400*HAS BEEN CONFIRMED WITH THE REGISTRAR'S OFFICE MORE THAN ONCE.
001500*===============================================================
001600
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. STU-INTEL-BATCH.
001900 AUTHOR. R. KELSO.
002000 INSTALLATION. ACADEMIC SYSTEMS DIVISION.
002100 DATE-WRITTEN. 22-JUN-1991.
002200 DATE-COMPILED. 22-JUN-1991.
002300 SECURITY. UNCLASSIFIED.
002400
002500*----------------------------------------------------------------
002600*CHANGE LOG
002700* 22-JUN-1991 RWK  ORIGINAL PROGRAM - CREDIBILITY, CSI, REASONS   CHG0001 
002800* 30-SEP-1991 RWK  ADDED RISK TIMELINE AND DROPOUT ENGINES        CHG0002 
002900* 19-DEC-1992 RWK  ADDED BRANCH ROADMAP PER REQ 2280              CHG0003 
003000* 03-OCT-1993 RWK  ADDED SKILL INTELLIGENCE AND RECOVERY PLANNER  CHG0004 
003100* 17-FEB-1994 JDM  ADDED PLACEMENT, COMPANY MAPPER, SALARY FIELDS CHG0005 
003200* 08-AUG-1995 JDM  CONFIRMED ROUNDING MODE WITH REGISTRAR OFFICE  CHG0006 
003300* 21-JAN-1996 JDM  BRANCH TABLES WIDENED FOR DATA SCIENCE BRANCH  CHG0007 
003400* 09-NOV-1998 JDM  Y2K REVIEW - NO DATE FIELDS, NO CHANGE MADE    CHG0008 
003500* 30-MAR-2001 CTO  ADDED SURVIVAL TRACK AND INCOME TIMELINE       CHG0009 
003600* 11-JUL-2003 CTO  ADDED CSI-CALC SUBPROGRAM CALL PER REQ 6120    CHG0010 
003700* 14-SEP-2004 CTO  RE-CONFIRMED HALF-UP ROUNDING PER REQ 6120     CHG0011
003800* 18-JUN-2009 LMH  REQ 7004 - 412-PREDICT-JOB-SALARY WAS MOVING   CHG0012
003900*              "AUTOMATION ENG" (CUT SHORT) INTO SIR-JOB-ROLES -   CHG0013
004000*              SPELLED OUT IN FULL, STILL SEMICOLON-JOINED PER    CHG0014
004100*              THE SIR-JOB-ROLES LAYOUT                            CHG0015
004200*----------------------------------------------------------------
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT STUD-MASTER-FILE-IN ASSIGN TO STUDMAST
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS STUD-FILE-STAT-WS.
005400     SELECT STU-INTEL-FILE-OUT ASSIGN TO STUINTEL
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS INTEL-FILE-STAT-WS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  STUD-MASTER-FILE-IN.
006100     COPY "com.ac.cobol-STUD-MASTER-REC.CBL".
006200
006300 FD  STU-INTEL-FILE-OUT.
006400     COPY "com.ac.cobol-STU-INTEL-REC.CBL".
006500
006600 WORKING-STORAGE SECTION.
006700*    FILE STATUS WORK AREA
006800 01  FILE-STAT-WORK-AREA-WS.
006900     05  STUD-FILE-STAT-WS           PIC X(02).
007000         88  STUD-FILE-OK-WS         VALUE "00".
007100         88  STUD-FILE-EOF-WS        VALUE "10".
007200     05  INTEL-FILE-STAT-WS          PIC X(02).
007300         88  INTEL-FILE-OK-WS        VALUE "00".
007400     05  FILLER                      PIC X(01) VALUE SPACE.
007500 01  FILE-STAT-ALT-WS REDEFINES FILE-STAT-WORK-AREA-WS.
007600     05  FILE-STAT-DUMP-WS           PIC X(05).
007700
007800 01  FLAGS-WORKING-FIELDS.
007900     05  EOF-FLAG                    PIC X(03) VALUE "NO ".
008000     05  FILLER                      PIC X(01) VALUE SPACE.
008100
008200 01  IO-COUNTERS-WS.
008300     05  RECORDS-IN-COUNTER-WS       PIC 9(05) COMP VALUE ZERO.
008400     05  RECORDS-OUT-COUNTER-WS      PIC 9(05) COMP VALUE ZERO.
008500     05  FILLER                      PIC X(01) VALUE SPACE.
008600
008700*    CERT CREDIBILITY WORK AREA
008800 01  CRED-WORK-AREA-WS.
008900     05  CERT-SOURCE-UC-WS           PIC X(15).
009000     05  CERT-WEIGHT-CRED-WS         PIC S9V9.
009100     05  CERT-SCORE-CRED-WS          PIC S9(3)V9.
009200     05  CRED-TAG-WORK-WS            PIC X(17).
009300     05  FILLER                      PIC X(01) VALUE SPACE.
009400 01  CRED-WORK-ALT-WS REDEFINES CRED-WORK-AREA-WS.
009500     05  CRED-WORK-DUMP-WS           PIC X(39).
009600
009700*    CSI AND STATUS WORK AREA - RECEIVES CSI-CALC SUBPROGRAM
009800*    OUTPUT
009900 01  CSI-STATUS-WORK-WS.
010000     05  CSI-WS                      PIC S9(3)V99.
010100     05  STATUS-WS                   PIC X(08).
010200     05  FILLER                      PIC X(01) VALUE SPACE.
010300
010400*    CSI DISPLAY-SPLIT WORK AREA - KEPT FOR THE TRACE DUMP THE
010500*    REGISTRAR OFFICE ASKED FOR DURING THE 1995 RECONCILIATION
010600 01  CSI-DISPLAY-AREA-WS.
010700     05  CSI-DISPLAY-WHOLE-WS        PIC S9(3).
010800     05  CSI-DISPLAY-DEC-WS          PIC 9(02).
010900 01  CSI-DISPLAY-ALT-WS REDEFINES CSI-DISPLAY-AREA-WS.
011000     05  CSI-DISPLAY-RAW-WS          PIC S9(3)V99.
011100
011200*    REASON EXPLAINER WORK AREA
011300 01  REASON-WORK-AREA-WS.
011400     05  REASONS-BUF-WS              PIC X(70).
011500     05  REASON-PTR-WS               PIC 9(03) COMP.
011600     05  ANY-REASON-FLAG-WS          PIC X(01).
011700     05  TALLY-WS                    PIC 9(03) COMP.
011800     05  FILLER                      PIC X(01) VALUE SPACE.
011900
012000*    RISK TIMELINE WORK AREA
012100 01  RISK-TIMELINE-WORK-WS.
012200     05  CERT-GAP-WS                 PIC 9(01) COMP.
012300     05  DECAY-RATE-WS               PIC S9(03)V9(4).
012400     05  DAYS-CRITICAL-WORK-WS       PIC S9(03)V9.
012500     05  RECOVERY-RATE-WS            PIC S9(03)V9(4).
012600     05  DAYS-TO-SAVE-WORK-WS        PIC S9(03)V9.
012700     05  FILLER                      PIC X(01) VALUE SPACE.
012800
012900*    DROPOUT ENGINE WORK AREA
013000 01  DROPOUT-WORK-AREA-WS.
013100     05  CERT-LT7-BONUS-WS           PIC 9(02) COMP.
013200     05  DROPOUT-WORK-WS             PIC S9(03)V99.
013300     05  FILLER                      PIC X(01) VALUE SPACE.
013400
013500*    BRANCH WORK AREA
013600 01  BRANCH-WORK-AREA-WS.
013700     05  BRANCH-UC-WS                PIC X(12).
013800     05  FILLER                      PIC X(01) VALUE SPACE.
013900
014000*    BRANCH ROADMAP WORK AREA
014100 01  ROADMAP-WORK-AREA-WS.
014200     05  ROADMAP-BUF-WS              PIC X(90).
014300     05  ROADMAP-PTR-WS              PIC 9(03) COMP.
014400     05  ROADMAP-SCRATCH-WS          PIC X(90).
014500     05  SCRATCH-PTR-WS              PIC 9(03) COMP.
014600     05  ROADMAP-CUR-LEN-WS          PIC 9(03) COMP.
014700     05  FILLER                      PIC X(01) VALUE SPACE.
014800
014900*    SKILL TABLE - HOLDS THE BRANCH SKILL LIST FOR BOTH THE
015000*    ROADMAP AND SKILL INTELLIGENCE ENGINES.  "MANUFACTURING"
015100*    IS THE WIDEST ENTRY SO THE TEXT ITEM IS 13 BYTES WIDE.
015200 01  SKILL-TBL-WS.
015300     05  SKILL-COUNT-WS              PIC 9(01) COMP.
015400     05  SKILL-ENTRY-WS OCCURS 5 TIMES.
015500         10  SKILL-TEXT-WS           PIC X(13).
015600         10  SKILL-LEN-WS            PIC 9(02) COMP.
015700     05  FILLER                      PIC X(01) VALUE SPACE.
015800
015900 01  SKILL-WEIGHT-AREA-WS.
016000     05  SKILL-WEIGHT-WS             PIC S9V99.
016100     05  FILLER                      PIC X(01) VALUE SPACE.
016200
016300*    EMPLOYABILITY WORK AREA
016400 01  EMPLOY-WORK-AREA-WS.
016500     05  EMPLOY-RAW-WS               PIC S9(04)V99.
016600     05  EMPLOY-INT-WS               PIC S9(03).
016700     05  FILLER                      PIC X(01) VALUE SPACE.
016800
016900*    WEAK SKILLS WORK AREA
017000 01  WEAK-SKILLS-WORK-AREA-WS.
017100     05  WEAK-SKILLS-BUF-WS          PIC X(60).
017200     05  WEAK-PTR-WS                 PIC 9(03) COMP.
017300     05  WEAK-START-IDX-WS           PIC 9(01) COMP.
017400     05  SKILL-IDX-WS                PIC 9(01) COMP.
017500     05  FILLER                      PIC X(01) VALUE SPACE.
017600
017700 01  SUCCESS-PATH-WORK-AREA-WS.
017800     05  SUCCESS-PTR-WS              PIC 9(03) COMP.
017900     05  FILLER                      PIC X(01) VALUE SPACE.
018000
018100*    DAILY RECOVERY PLAN WORK AREA
018200 01  PLAN-WORK-AREA-WS.
018300     05  PLAN-BUF-WS                 PIC X(120).
018400     05  PLAN-PTR-WS                 PIC 9(03) COMP.
018500     05  PLAN-HAS-ITEMS-WS           PIC X(01).
018600     05  DAILY-HOURS-WORK-WS         PIC 9(02) COMP.
018700     05  FILLER                      PIC X(01) VALUE SPACE.
018800
018900*    PLACEMENT PROBABILITY WORK AREA
019000 01  PLACEMENT-WORK-AREA-WS.
019100     05  PLACEMENT-WORK-WS           PIC S9(03)V99.
019200     05  FILLER                      PIC X(01) VALUE SPACE.
019300
019400*    COMPANY REALITY MAPPER WORK AREA
019500 01  COMPANY-WORK-AREA-WS.
019600     05  COMPANIES-BUF-WS            PIC X(50).
019700     05  BLOCKERS-BUF-WS             PIC X(40).
019800     05  FILLER                      PIC X(01) VALUE SPACE.
019900
020000*    PRIORITY SCORE WORK AREA
020100 01  PRIORITY-WORK-AREA-WS.
020200     05  PRIORITY-MULT1-WS           PIC S9V9.
020300     05  PRIORITY-MULT2-WS           PIC S9V9.
020400     05  FILLER                      PIC X(01) VALUE SPACE.
020500
020600 PROCEDURE DIVISION.
020700 100-RUN-STU-INTEL-BATCH.
020800     PERFORM 201-INITIALIZE-BATCH THRU 201-EXIT.
020900     PERFORM 202-RATE-AND-WRITE-STUDENTS THRU 202-EXIT
021000         UNTIL EOF-FLAG = "YES".
021100     PERFORM 203-TERMINATE-BATCH THRU 203-EXIT.
021200     STOP RUN.
021300
021400 201-INITIALIZE-BATCH.
021500     PERFORM 301-OPEN-FILES THRU 301-EXIT.
021600     INITIALIZE IO-COUNTERS-WS.
021700     PERFORM 302-READ-STUDENT-RECORD THRU 302-EXIT.
021800 201-EXIT.
021900     EXIT.
022000
022100 202-RATE-AND-WRITE-STUDENTS.
022200     PERFORM 400-RATE-ONE-STUDENT THRU 400-EXIT.
022300     PERFORM 304-WRITE-INTEL-RECORD THRU 304-EXIT.
022400     PERFORM 302-READ-STUDENT-RECORD THRU 302-EXIT.
022500 202-EXIT.
022600     EXIT.
022700
022800 203-TERMINATE-BATCH.
022900     DISPLAY "STU-INTEL-BATCH - RECORDS READ    " RECORDS-IN-
023000         COUNTER-WS.
023100     DISPLAY "STU-INTEL-BATCH - RECORDS WRITTEN " RECORDS-OUT-
023200         COUNTER-WS.
023300     PERFORM 305-CLOSE-FILES THRU 305-EXIT.
023400 203-EXIT.
023500     EXIT.
023600
023700 301-OPEN-FILES.
023800     OPEN INPUT STUD-MASTER-FILE-IN.
023900     OPEN OUTPUT STU-INTEL-FILE-OUT.
024000 301-EXIT.
024100     EXIT.
024200
024300 302-READ-STUDENT-RECORD.
024400     READ STUD-MASTER-FILE-IN
024500         AT END
024600             MOVE "YES" TO EOF-FLAG
024700             GO TO 302-EXIT
024800     END-READ.
024900     ADD 1 TO RECORDS-IN-COUNTER-WS.
025000 302-EXIT.
025100     EXIT.
025200
025300 304-WRITE-INTEL-RECORD.
025400     MOVE STM-ID TO SIR-ID.
025500     MOVE STM-NAME TO SIR-NAME.
025600     MOVE STM-BRANCH TO SIR-BRANCH.
025700     MOVE CSI-WS TO SIR-CSI.
025800     MOVE STATUS-WS TO SIR-STATUS.
025900     WRITE SIR-STUDENT-INTEL-RECORD.
026000     ADD 1 TO RECORDS-OUT-COUNTER-WS.
026100 304-EXIT.
026200     EXIT.
026300
026400 305-CLOSE-FILES.
026500     CLOSE STUD-MASTER-FILE-IN.
026600     CLOSE STU-INTEL-FILE-OUT.
026700 305-EXIT.
026800     EXIT.
026900
027000*----------------------------------------------------------------
027100*400-RATE-ONE-STUDENT RUNS THE FULL ENGINE CHAIN FOR ONE STUDENT
027200*IN THE ORDER SET DOWN BY THE REGISTRAR'S OFFICE - CREDIBILITY,
027300*CSI, REASONS, TIMELINE, DROPOUT, ROADMAP, SKILLS, RECOVERY PLAN,
027400*PLACEMENT, COMPANY MAP, PRIORITY, JOB/SALARY, SURVIVAL TRACK,
027500*INCOME TIMELINE.  DO NOT REORDER THIS CHAIN WITHOUT REGISTRAR
027600*SIGN-OFF - SEVERAL DOWNSTREAM ENGINES READ REASONS-BUF-WS.
027700*----------------------------------------------------------------
027800 400-RATE-ONE-STUDENT.
027900     PERFORM 401-GET-CERT-CREDIBILITY THRU 401-EXIT.
028000     PERFORM 402-CALC-CSI-AND-STATUS THRU 402-EXIT.
028100     PERFORM 403-EXPLAIN-CSI-REASONS THRU 403-EXIT.
028200     PERFORM 404-CALC-RISK-TIMELINE THRU 404-EXIT.
028300     PERFORM 405-CALC-DROPOUT-RISK THRU 405-EXIT.
028400     PERFORM 406-BUILD-BRANCH-ROADMAP THRU 406-EXIT.
028500     PERFORM 407-RATE-SKILL-INTELLIGENCE THRU 407-EXIT.
028600     PERFORM 408-BUILD-RECOVERY-PLAN THRU 408-EXIT.
028700     PERFORM 409-CALC-PLACEMENT-PROB THRU 409-EXIT.
028800     PERFORM 410-MAP-COMPANY-REALITY THRU 410-EXIT.
028900     PERFORM 411-CALC-PRIORITY-SCORE THRU 411-EXIT.
029000     PERFORM 412-PREDICT-JOB-SALARY THRU 412-EXIT.
029100     PERFORM 413-BUILD-SURVIVAL-TRACK THRU 413-EXIT.
029200     PERFORM 414-ESTIMATE-INCOME-TIMELINE THRU 414-EXIT.
029300 400-EXIT.
029400     EXIT.
029500
029600 401-GET-CERT-CREDIBILITY.
029700     MOVE STM-CERT-SOURCE TO CERT-SOURCE-UC-WS.
029800     INSPECT CERT-SOURCE-UC-WS CONVERTING
029900         "abcdefghijklmnopqrstuvwxyz" TO
030000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
030100     IF CERT-SOURCE-UC-WS = "RANDOMSITE"  OR
030200        CERT-SOURCE-UC-WS = "CHEAPCERT"   OR
030300        CERT-SOURCE-UC-WS = "TELEGRAM"    OR
030400        CERT-SOURCE-UC-WS = "FREEPDF"
030500         MOVE -0.4 TO CERT-WEIGHT-CRED-WS
030600         MOVE "FAKE / ZERO VALUE" TO CRED-TAG-WORK-WS
030700     ELSE
030800         IF CERT-SOURCE-UC-WS = "GOOGLE"    OR
030900            CERT-SOURCE-UC-WS = "MICROSOFT" OR
031000            CERT-SOURCE-UC-WS = "AWS"       OR
031100            CERT-SOURCE-UC-WS = "IBM"       OR
031200            CERT-SOURCE-UC-WS = "NPTEL"     OR
031300            CERT-SOURCE-UC-WS = "COURSERA"
031400             MOVE 1.0 TO CERT-WEIGHT-CRED-WS
031500             MOVE "HIGH CREDIBILITY" TO CRED-TAG-WORK-WS
031600         ELSE
031700             MOVE 0.4 TO CERT-WEIGHT-CRED-WS
031800             MOVE "LOW CREDIBILITY" TO CRED-TAG-WORK-WS
031900         END-IF
032000     END-IF.
032100     COMPUTE CERT-SCORE-CRED-WS = CERT-WEIGHT-CRED-WS * 10.
032200     MOVE CRED-TAG-WORK-WS TO SIR-CRED-TAG.
032300
032400 401-EXIT.
032500     EXIT.
032600
032700 402-CALC-CSI-AND-STATUS.
032800     CALL "CSI-CALC" USING STM-ATTENDANCE-PCT STM-INTERNAL-AVG
032900         CERT-SCORE-CRED-WS CSI-WS STATUS-WS.
033000     MOVE CSI-WS TO CSI-DISPLAY-RAW-WS.
033100 402-EXIT.
033200     EXIT.
033300
033400*----------------------------------------------------------------
033500*403-EXPLAIN-CSI-REASONS BUILDS THE SEMICOLON-JOINED REASON LIST.
033600*THE THREE APPEND PARAGRAPHS ARE PERFORMED IN A FIXED ORDER PER
033700*REQ 2280 - DO NOT RE-SEQUENCE THEM.
033800*----------------------------------------------------------------
033900 403-EXPLAIN-CSI-REASONS.
034000     MOVE SPACES TO REASONS-BUF-WS.
034100     MOVE 1 TO REASON-PTR-WS.
034200     MOVE "N" TO ANY-REASON-FLAG-WS.
034300     PERFORM 403-APPEND-LOW-ATTENDANCE.
034400     PERFORM 403-APPEND-LOW-INTERNAL.
034500     PERFORM 403-APPEND-LOW-CERT.
034600     IF ANY-REASON-FLAG-WS = "N"
034700         STRING "Healthy performance" DELIMITED BY SIZE
034800             INTO REASONS-BUF-WS
034900             WITH POINTER REASON-PTR-WS
035000         END-STRING
035100     END-IF.
035200     MOVE REASONS-BUF-WS TO SIR-REASONS.
035300
035400 403-EXIT.
035500     EXIT.
035600
035700 403-APPEND-LOW-ATTENDANCE.
035800     IF STM-ATTENDANCE-PCT < 75
035900         IF ANY-REASON-FLAG-WS = "Y"
036000             STRING ";" DELIMITED BY SIZE
036100                 INTO REASONS-BUF-WS
036200                 WITH POINTER REASON-PTR-WS
036300             END-STRING
036400         END-IF
036500         STRING "Low attendance" DELIMITED BY SIZE
036600             INTO REASONS-BUF-WS
036700             WITH POINTER REASON-PTR-WS
036800         END-STRING
036900         MOVE "Y" TO ANY-REASON-FLAG-WS
037000     END-IF.
037100
037200 403-APPEND-LOW-INTERNAL.
037300     IF STM-INTERNAL-AVG < 65
037400         IF ANY-REASON-FLAG-WS = "Y"
037500             STRING ";" DELIMITED BY SIZE
037600                 INTO REASONS-BUF-WS
037700                 WITH POINTER REASON-PTR-WS
037800             END-STRING
037900         END-IF
038000         STRING "Low internal marks" DELIMITED BY SIZE
038100             INTO REASONS-BUF-WS
038200             WITH POINTER REASON-PTR-WS
038300         END-STRING
038400         MOVE "Y" TO ANY-REASON-FLAG-WS
038500     END-IF.
038600
038700 403-APPEND-LOW-CERT.
038800     IF CERT-SCORE-CRED-WS < 4
038900         IF ANY-REASON-FLAG-WS = "Y"
039000             STRING ";" DELIMITED BY SIZE
039100                 INTO REASONS-BUF-WS
039200                 WITH POINTER REASON-PTR-WS
039300             END-STRING
039400         END-IF
039500         STRING "Low quality certifications" DELIMITED BY SIZE
039600             INTO REASONS-BUF-WS
039700             WITH POINTER REASON-PTR-WS
039800         END-STRING
039900         MOVE "Y" TO ANY-REASON-FLAG-WS
040000     END-IF.
040100
040200*----------------------------------------------------------------
040300*404-CALC-RISK-TIMELINE - DECAY RATE IS FLOORED AT 0.5 PER
040400*REQ 2280 SO A HEALTHY STUDENT NEVER SHOWS AN INFINITE TIMELINE.
040500*----------------------------------------------------------------
040600 404-CALC-RISK-TIMELINE.
040700     IF CERT-SCORE-CRED-WS < 4
040800         MOVE 1 TO CERT-GAP-WS
040900     ELSE
041000         MOVE 0 TO CERT-GAP-WS
041100     END-IF.
041200     COMPUTE DECAY-RATE-WS =
041300         ((75 - STM-ATTENDANCE-PCT) / 2 +
041400          (65 - STM-INTERNAL-AVG) +
041500          (CERT-GAP-WS * 10)) / 30.
041600     IF DECAY-RATE-WS < 0.5
041700         MOVE 0.5 TO DECAY-RATE-WS
041800     END-IF.
041900     COMPUTE DAYS-CRITICAL-WORK-WS ROUNDED =
042000         (CSI-WS - 59) / DECAY-RATE-WS.
042100     IF DAYS-CRITICAL-WORK-WS < 0
042200         MOVE 0 TO DAYS-CRITICAL-WORK-WS
042300     END-IF.
042400     IF DAYS-CRITICAL-WORK-WS > 120
042500         MOVE 120 TO DAYS-CRITICAL-WORK-WS
042600     END-IF.
042700     MOVE DAYS-CRITICAL-WORK-WS TO SIR-DAYS-CRITICAL.
042800     COMPUTE RECOVERY-RATE-WS =
042900         1 + (CERT-SCORE-CRED-WS * 0.3).
043000     COMPUTE DAYS-TO-SAVE-WORK-WS ROUNDED =
043100         (80 - CSI-WS) / RECOVERY-RATE-WS.
043200     IF DAYS-TO-SAVE-WORK-WS < 0
043300         MOVE 0 TO DAYS-TO-SAVE-WORK-WS
043400     END-IF.
043500     IF DAYS-TO-SAVE-WORK-WS > 90
043600         MOVE 90 TO DAYS-TO-SAVE-WORK-WS
043700     END-IF.
043800     MOVE DAYS-TO-SAVE-WORK-WS TO SIR-DAYS-TO-SAVE.
043900 404-EXIT.
044000     EXIT.
044100
044200 405-CALC-DROPOUT-RISK.
044300     IF CERT-SCORE-CRED-WS < 7
044400         MOVE 20 TO CERT-LT7-BONUS-WS
044500     ELSE
044600         MOVE 0 TO CERT-LT7-BONUS-WS
044700     END-IF.
044800     COMPUTE DROPOUT-WORK-WS ROUNDED =
044900         ((80 - CSI-WS) + (75 - STM-ATTENDANCE-PCT) +
045000          (65 - STM-INTERNAL-AVG) + CERT-LT7-BONUS-WS) / 2.
045100     IF DROPOUT-WORK-WS < 0
045200         MOVE 0 TO DROPOUT-WORK-WS
045300     END-IF.
045400     IF DROPOUT-WORK-WS > 100
045500         MOVE 100 TO DROPOUT-WORK-WS
045600     END-IF.
045700     MOVE DROPOUT-WORK-WS TO SIR-DROPOUT-PROB.
045800     EVALUATE TRUE
045900         WHEN DAYS-CRITICAL-WORK-WS < 30
046000             MOVE "HIGH  " TO SIR-URGENCY
046100         WHEN DAYS-CRITICAL-WORK-WS < 60
046200             MOVE "MEDIUM" TO SIR-URGENCY
046300         WHEN OTHER
046400             MOVE "LOW   " TO SIR-URGENCY
046500     END-EVALUATE.
046600 405-EXIT.
046700     EXIT.
046800
046900*----------------------------------------------------------------
047000*406-BUILD-BRANCH-ROADMAP - BASE LIST BY BRANCH, THEN UP TO
047100*THREE MENTOR-OFFICE PREPENDS.  THE PREPENDS RUN IN THE ORDER
047200*BELOW SO THE LAST ONE THAT FIRES ENDS UP FIRST IN THE TEXT -
047300*THIS IS THE SAME LAST-IN-FIRST ORDER THE REGISTRAR SIGNED OFF
047400*ON IN REQ 2280.  THE THIRD PREPEND CAN NEVER FIRE BECAUSE THE
047500*REASON EXPLAINER NEVER WRITES "No certifications" - LEFT AS
047600*WRITTEN BY REQUEST OF THE REGISTRAR'S OFFICE.
047700*----------------------------------------------------------------
047800 406-BUILD-BRANCH-ROADMAP.
047900     MOVE STM-BRANCH TO BRANCH-UC-WS.
048000     INSPECT BRANCH-UC-WS CONVERTING
048100         "abcdefghijklmnopqrstuvwxyz" TO
048200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048300     MOVE SPACES TO ROADMAP-BUF-WS.
048400     MOVE 1 TO ROADMAP-PTR-WS.
048500     EVALUATE BRANCH-UC-WS
048600         WHEN "CSE"
048700             STRING "Python;DSA;SQL;Git;Internship"
048800                 DELIMITED BY SIZE INTO ROADMAP-BUF-WS
048900                 WITH POINTER ROADMAP-PTR-WS
049000             END-STRING
049100         WHEN "AIML"
049200             STRING "Python;ML;DL;SQL;Internship"
049300                 DELIMITED BY SIZE INTO ROADMAP-BUF-WS
049400                 WITH POINTER ROADMAP-PTR-WS
049500             END-STRING
049600         WHEN "ECE"
049700             STRING "Embedded C;IoT;MATLAB"
049800                 DELIMITED BY SIZE INTO ROADMAP-BUF-WS
049900                 WITH POINTER ROADMAP-PTR-WS
050000             END-STRING
050100         WHEN "MECH"
050200             STRING "SolidWorks;Manufacturing"
050300                 DELIMITED BY SIZE INTO ROADMAP-BUF-WS
050400                 WITH POINTER ROADMAP-PTR-WS
050500             END-STRING
050600         WHEN "CIVIL"
050700             STRING "AutoCAD;ETABS;STAAD"
050800                 DELIMITED BY SIZE INTO ROADMAP-BUF-WS
050900                 WITH POINTER ROADMAP-PTR-WS
051000             END-STRING
051100         WHEN "EEE"
051200             STRING "PLC;SCADA;MATLAB"
051300                 DELIMITED BY SIZE INTO ROADMAP-BUF-WS
051400                 WITH POINTER ROADMAP-PTR-WS
051500             END-STRING
051600         WHEN OTHER
051700             STRING "Soft Skills;Internship"
051800                 DELIMITED BY SIZE INTO ROADMAP-BUF-WS
051900                 WITH POINTER ROADMAP-PTR-WS
052000             END-STRING
052100     END-EVALUATE.
052200     PERFORM 406-PREPEND-ATTENDANCE-MENTOR.
052300     PERFORM 406-PREPEND-CORE-REVISION.
052400     PERFORM 406-PREPEND-MANDATORY-CERT.
052500     MOVE ROADMAP-BUF-WS TO SIR-ROADMAP.
052600 406-EXIT.
052700     EXIT.
052800
052900 406-PREPEND-ATTENDANCE-MENTOR.
053000     MOVE 0 TO TALLY-WS.
053100     INSPECT REASONS-BUF-WS TALLYING TALLY-WS FOR ALL
053200         "Low attendance".
053300     IF TALLY-WS > 0
053400         COMPUTE ROADMAP-CUR-LEN-WS = ROADMAP-PTR-WS - 1.
053500         MOVE SPACES TO ROADMAP-SCRATCH-WS.
053600         MOVE 1 TO SCRATCH-PTR-WS.
053700         STRING "Attendance mentoring;" DELIMITED BY SIZE
053800             ROADMAP-BUF-WS (1:ROADMAP-CUR-LEN-WS)
053900                 DELIMITED BY SIZE
054000             INTO ROADMAP-SCRATCH-WS
054100             WITH POINTER SCRATCH-PTR-WS
054200         END-STRING
054300         MOVE ROADMAP-SCRATCH-WS TO ROADMAP-BUF-WS
054400         MOVE SCRATCH-PTR-WS TO ROADMAP-PTR-WS
054500     END-IF.
054600
054700 406-PREPEND-CORE-REVISION.
054800     MOVE 0 TO TALLY-WS.
054900     INSPECT REASONS-BUF-WS TALLYING TALLY-WS FOR ALL
055000         "Low internal marks".
055100     IF TALLY-WS > 0
055200         COMPUTE ROADMAP-CUR-LEN-WS = ROADMAP-PTR-WS - 1.
055300         MOVE SPACES TO ROADMAP-SCRATCH-WS.
055400         MOVE 1 TO SCRATCH-PTR-WS.
055500         STRING "Core subject revision;" DELIMITED BY SIZE
055600             ROADMAP-BUF-WS (1:ROADMAP-CUR-LEN-WS)
055700                 DELIMITED BY SIZE
055800             INTO ROADMAP-SCRATCH-WS
055900             WITH POINTER SCRATCH-PTR-WS
056000         END-STRING
056100         MOVE ROADMAP-SCRATCH-WS TO ROADMAP-BUF-WS
056200         MOVE SCRATCH-PTR-WS TO ROADMAP-PTR-WS
056300     END-IF.
056400
056500 406-PREPEND-MANDATORY-CERT.
056600     MOVE 0 TO TALLY-WS.
056700     INSPECT REASONS-BUF-WS TALLYING TALLY-WS FOR ALL
056800         "No certifications".
056900     IF TALLY-WS > 0
057000         COMPUTE ROADMAP-CUR-LEN-WS = ROADMAP-PTR-WS - 1.
057100         MOVE SPACES TO ROADMAP-SCRATCH-WS.
057200         MOVE 1 TO SCRATCH-PTR-WS.
057300         STRING "Mandatory certification;" DELIMITED BY SIZE
057400             ROADMAP-BUF-WS (1:ROADMAP-CUR-LEN-WS)
057500                 DELIMITED BY SIZE
057600             INTO ROADMAP-SCRATCH-WS
057700             WITH POINTER SCRATCH-PTR-WS
057800         END-STRING
057900         MOVE ROADMAP-SCRATCH-WS TO ROADMAP-BUF-WS
058000         MOVE SCRATCH-PTR-WS TO ROADMAP-PTR-WS
058100     END-IF.
058200
058300 407-RATE-SKILL-INTELLIGENCE.
058400     INITIALIZE SKILL-TBL-WS.
058500     EVALUATE BRANCH-UC-WS
058600         WHEN "CSE"
058700             MOVE 5 TO SKILL-COUNT-WS
058800             MOVE "Python"       TO SKILL-TEXT-WS (1)
058900             MOVE "DSA"          TO SKILL-TEXT-WS (2)
059000             MOVE "SQL"          TO SKILL-TEXT-WS (3)
059100             MOVE "Git"          TO SKILL-TEXT-WS (4)
059200             MOVE "Internship"   TO SKILL-TEXT-WS (5)
059300         WHEN "AIML"
059400             MOVE 5 TO SKILL-COUNT-WS
059500             MOVE "Python"       TO SKILL-TEXT-WS (1)
059600             MOVE "ML"           TO SKILL-TEXT-WS (2)
059700             MOVE "DL"           TO SKILL-TEXT-WS (3)
059800             MOVE "SQL"          TO SKILL-TEXT-WS (4)
059900             MOVE "Internship"   TO SKILL-TEXT-WS (5)
060000         WHEN "ECE"
060100             MOVE 3 TO SKILL-COUNT-WS
060200             MOVE "Embedded C"   TO SKILL-TEXT-WS (1)
060300             MOVE "IoT"          TO SKILL-TEXT-WS (2)
060400             MOVE "MATLAB"       TO SKILL-TEXT-WS (3)
060500         WHEN "MECH"
060600             MOVE 2 TO SKILL-COUNT-WS
060700             MOVE "SolidWorks"   TO SKILL-TEXT-WS (1)
060800             MOVE "Manufacturing" TO SKILL-TEXT-WS (2)
060900         WHEN OTHER
061000             MOVE 1 TO SKILL-COUNT-WS
061100             MOVE "Soft Skills"  TO SKILL-TEXT-WS (1)
061200     END-EVALUATE.
061300     PERFORM 407-SET-SKILL-LENGTHS
061400         VARYING SKILL-IDX-WS FROM 1 BY 1
061500         UNTIL SKILL-IDX-WS > SKILL-COUNT-WS.
061600     MOVE SKILL-TEXT-WS (1) TO SIR-DOMINANT-SKILL.
061700     EVALUATE SKILL-TEXT-WS (1)
061800         WHEN "Python"
061900             MOVE 1.2 TO SKILL-WEIGHT-WS
062000         WHEN "DSA"
062100             MOVE 1.4 TO SKILL-WEIGHT-WS
062200         WHEN "ML"
062300             MOVE 1.3 TO SKILL-WEIGHT-WS
062400         WHEN "SQL"
062500             MOVE 1.1 TO SKILL-WEIGHT-WS
062600         WHEN "Internship"
062700             MOVE 1.5 TO SKILL-WEIGHT-WS
062800         WHEN "Git"
062900             MOVE 1.0 TO SKILL-WEIGHT-WS
063000         WHEN "DL"
063100             MOVE 1.2 TO SKILL-WEIGHT-WS
063200         WHEN OTHER
063300             MOVE 1.0 TO SKILL-WEIGHT-WS
063400     END-EVALUATE.
063500     COMPUTE EMPLOY-RAW-WS =
063600         (CSI-WS + CERT-SCORE-CRED-WS) * SKILL-WEIGHT-WS.
063700     MOVE EMPLOY-RAW-WS TO EMPLOY-INT-WS.
063800     IF EMPLOY-INT-WS > 100
063900         MOVE 100 TO EMPLOY-INT-WS
064000     END-IF.
064100     MOVE EMPLOY-INT-WS TO SIR-EMPLOYABILITY.
064200     IF CERT-SCORE-CRED-WS > 4
064300         MOVE 3 TO WEAK-START-IDX-WS
064400     ELSE
064500         MOVE 1 TO WEAK-START-IDX-WS
064600     END-IF.
064700     MOVE SPACES TO WEAK-SKILLS-BUF-WS.
064800     MOVE 1 TO WEAK-PTR-WS.
064900     PERFORM 407-JOIN-WEAK-SKILL
065000         VARYING SKILL-IDX-WS FROM WEAK-START-IDX-WS BY 1
065100         UNTIL SKILL-IDX-WS > SKILL-COUNT-WS.
065200     MOVE WEAK-SKILLS-BUF-WS TO SIR-WEAK-SKILLS.
065300     MOVE SPACES TO SIR-SUCCESS-PATH.
065400     MOVE 1 TO SUCCESS-PTR-WS.
065500     STRING "Can succeed via " DELIMITED BY SIZE
065600         SKILL-TEXT-WS (1) (1:SKILL-LEN-WS (1)) DELIMITED BY SIZE
065700         "-centric roles" DELIMITED BY SIZE
065800         INTO SIR-SUCCESS-PATH
065900         WITH POINTER SUCCESS-PTR-WS
066000     END-STRING.
066100 407-EXIT.
066200     EXIT.
066300
066400 407-SET-SKILL-LENGTHS.
066500     EVALUATE SKILL-TEXT-WS (SKILL-IDX-WS)
066600         WHEN "Python"
066700             MOVE 6 TO SKILL-LEN-WS (SKILL-IDX-WS)
066800         WHEN "DSA"
066900             MOVE 3 TO SKILL-LEN-WS (SKILL-IDX-WS)
067000         WHEN "SQL"
067100             MOVE 3 TO SKILL-LEN-WS (SKILL-IDX-WS)
067200         WHEN "Git"
067300             MOVE 3 TO SKILL-LEN-WS (SKILL-IDX-WS)
067400         WHEN "Internship"
067500             MOVE 10 TO SKILL-LEN-WS (SKILL-IDX-WS)
067600         WHEN "ML"
067700             MOVE 2 TO SKILL-LEN-WS (SKILL-IDX-WS)
067800         WHEN "DL"
067900             MOVE 2 TO SKILL-LEN-WS (SKILL-IDX-WS)
068000         WHEN "Embedded C"
068100             MOVE 10 TO SKILL-LEN-WS (SKILL-IDX-WS)
068200         WHEN "IoT"
068300             MOVE 3 TO SKILL-LEN-WS (SKILL-IDX-WS)
068400         WHEN "MATLAB"
068500             MOVE 6 TO SKILL-LEN-WS (SKILL-IDX-WS)
068600         WHEN "SolidWorks"
068700             MOVE 10 TO SKILL-LEN-WS (SKILL-IDX-WS)
068800         WHEN "Manufacturing"
068900             MOVE 13 TO SKILL-LEN-WS (SKILL-IDX-WS)
069000         WHEN OTHER
069100             MOVE 11 TO SKILL-LEN-WS (SKILL-IDX-WS)
069200     END-EVALUATE.
069300
069400 407-JOIN-WEAK-SKILL.
069500     IF WEAK-PTR-WS > 1
069600         STRING ";" DELIMITED BY SIZE
069700             INTO WEAK-SKILLS-BUF-WS
069800             WITH POINTER WEAK-PTR-WS
069900         END-STRING
070000     END-IF.
070100     STRING
070200         SKILL-TEXT-WS (SKILL-IDX-WS)
070300             (1:SKILL-LEN-WS (SKILL-IDX-WS)) DELIMITED BY SIZE
070400         INTO WEAK-SKILLS-BUF-WS
070500         WITH POINTER WEAK-PTR-WS
070600     END-STRING.
070700
070800*----------------------------------------------------------------
070900*408-BUILD-RECOVERY-PLAN - TASKS ARE APPENDED IN THE FIXED
071000*ORDER SET BY REQ 3312.  EACH ADD-TASK PARAGRAPH HANDLES ITS
071100*OWN SEMICOLON SEPARATOR AND ADDS ITS OWN HOURS.
071200*----------------------------------------------------------------
071300 408-BUILD-RECOVERY-PLAN.
071400     MOVE SPACES TO PLAN-BUF-WS.
071500     MOVE 1 TO PLAN-PTR-WS.
071600     MOVE "N" TO PLAN-HAS-ITEMS-WS.
071700     MOVE 0 TO DAILY-HOURS-WORK-WS.
071800     PERFORM 408-ADD-ATTEND-CLASSES-TASK.
071900     PERFORM 408-ADD-REVISE-SUBJECTS-TASK.
072000     PERFORM 408-ADD-CERT-TASK.
072100     PERFORM 408-ADD-SKILL-TASK.
072200     PERFORM 408-ADD-MOCK-INTERVIEW-TASK.
072300     MOVE PLAN-BUF-WS TO SIR-DAILY-PLAN.
072400     MOVE DAILY-HOURS-WORK-WS TO SIR-DAILY-HOURS.
072500     MOVE DAYS-TO-SAVE-WORK-WS TO SIR-DAYS-REQUIRED.
072600 408-EXIT.
072700     EXIT.
072800
072900 408-ADD-ATTEND-CLASSES-TASK.
073000     MOVE 0 TO TALLY-WS.
073100     INSPECT REASONS-BUF-WS TALLYING TALLY-WS FOR ALL
073200         "Low attendance".
073300     IF TALLY-WS > 0
073400         IF PLAN-HAS-ITEMS-WS = "Y"
073500             STRING ";" DELIMITED BY SIZE
073600                 INTO PLAN-BUF-WS WITH POINTER PLAN-PTR-WS
073700             END-STRING
073800         END-IF
073900         STRING "Attend all classes (6h)" DELIMITED BY SIZE
074000             INTO PLAN-BUF-WS WITH POINTER PLAN-PTR-WS
074100         END-STRING
074200         MOVE "Y" TO PLAN-HAS-ITEMS-WS
074300         ADD 6 TO DAILY-HOURS-WORK-WS
074400     END-IF.
074500
074600 408-ADD-REVISE-SUBJECTS-TASK.
074700     MOVE 0 TO TALLY-WS.
074800     INSPECT REASONS-BUF-WS TALLYING TALLY-WS FOR ALL
074900         "Low internal marks".
075000     IF TALLY-WS > 0
075100         IF PLAN-HAS-ITEMS-WS = "Y"
075200             STRING ";" DELIMITED BY SIZE
075300                 INTO PLAN-BUF-WS WITH POINTER PLAN-PTR-WS
075400             END-STRING
075500         END-IF
075600         STRING "Revise core subjects (3h)" DELIMITED BY SIZE
075700             INTO PLAN-BUF-WS WITH POINTER PLAN-PTR-WS
075800         END-STRING
075900         MOVE "Y" TO PLAN-HAS-ITEMS-WS
076000         ADD 3 TO DAILY-HOURS-WORK-WS
076100     END-IF.
076200
076300 408-ADD-CERT-TASK.
076400     MOVE 0 TO TALLY-WS.
076500     INSPECT REASONS-BUF-WS TALLYING TALLY-WS FOR ALL
076600         "Low quality certifications".
076700     IF TALLY-WS > 0
076800         IF PLAN-HAS-ITEMS-WS = "Y"
076900             STRING ";" DELIMITED BY SIZE
077000                 INTO PLAN-BUF-WS WITH POINTER PLAN-PTR-WS
077100             END-STRING
077200         END-IF
077300         STRING "Complete one professional certificate (2h)"
077400             DELIMITED BY SIZE
077500             INTO PLAN-BUF-WS WITH POINTER PLAN-PTR-WS
077600         END-STRING
077700         MOVE "Y" TO PLAN-HAS-ITEMS-WS
077800         ADD 2 TO DAILY-HOURS-WORK-WS
077900     END-IF.
078000
078100 408-ADD-SKILL-TASK.
078200     IF PLAN-HAS-ITEMS-WS = "Y"
078300         STRING ";" DELIMITED BY SIZE
078400             INTO PLAN-BUF-WS WITH POINTER PLAN-PTR-WS
078500         END-STRING
078600     END-IF.
078700     IF SKILL-TEXT-WS (1) = "Python"
078800         STRING "Python practice (2h)" DELIMITED BY SIZE
078900             INTO PLAN-BUF-WS WITH POINTER PLAN-PTR-WS
079000         END-STRING
079100     ELSE
079200         IF SKILL-TEXT-WS (1) = "ML"
079300             STRING "ML model building (2h)" DELIMITED BY SIZE
079400                 INTO PLAN-BUF-WS WITH POINTER PLAN-PTR-WS
079500             END-STRING
079600         ELSE
079700             STRING "Technical skill building (2h)"
079800                 DELIMITED BY SIZE
079900                 INTO PLAN-BUF-WS WITH POINTER PLAN-PTR-WS
080000             END-STRING
080100         END-IF
080200     END-IF.
080300     MOVE "Y" TO PLAN-HAS-ITEMS-WS.
080400     ADD 2 TO DAILY-HOURS-WORK-WS.
080500
080600 408-ADD-MOCK-INTERVIEW-TASK.
080700     IF PLAN-HAS-ITEMS-WS = "Y"
080800         STRING ";" DELIMITED BY SIZE
080900             INTO PLAN-BUF-WS WITH POINTER PLAN-PTR-WS
081000         END-STRING
081100     END-IF.
081200     STRING "Mock interview / Resume improvement (1h)"
081300         DELIMITED BY SIZE
081400         INTO PLAN-BUF-WS WITH POINTER PLAN-PTR-WS
081500     END-STRING.
081600     MOVE "Y" TO PLAN-HAS-ITEMS-WS.
081700     ADD 1 TO DAILY-HOURS-WORK-WS.
081800
081900 409-CALC-PLACEMENT-PROB.
082000     COMPUTE PLACEMENT-WORK-WS ROUNDED =
082100         (CSI-WS * 0.5) + (EMPLOY-INT-WS * 0.5).
082200     IF PLACEMENT-WORK-WS < 0
082300         MOVE 0 TO PLACEMENT-WORK-WS
082400     END-IF.
082500     IF PLACEMENT-WORK-WS > 100
082600         MOVE 100 TO PLACEMENT-WORK-WS
082700     END-IF.
082800     MOVE PLACEMENT-WORK-WS TO SIR-PLACEMENT-PROB.
082900 409-EXIT.
083000     EXIT.
083100
083200 410-MAP-COMPANY-REALITY.
083300     EVALUATE SKILL-TEXT-WS (1)
083400         WHEN "Python"
083500             MOVE "TCS;Accenture;Infosys;Zoho" TO
083600                 COMPANIES-BUF-WS
083700             IF EMPLOY-INT-WS < 80
083800                 MOVE "Rs 4-7 LPA" TO SIR-EXPECTED-SALARY
083900                 MOVE "DSA;SQL;Projects" TO BLOCKERS-BUF-WS
084000             ELSE
084100                 MOVE "Rs 7-12 LPA" TO SIR-EXPECTED-SALARY
084200                 MOVE "System Design" TO BLOCKERS-BUF-WS
084300             END-IF
084400         WHEN "ML"
084500             MOVE "Fractal;Tiger Analytics;Mu Sigma" TO
084600                 COMPANIES-BUF-WS
084700             IF EMPLOY-INT-WS < 80
084800                 MOVE "Rs 6-10 LPA" TO SIR-EXPECTED-SALARY
084900             ELSE
085000                 MOVE "Rs 10-18 LPA" TO SIR-EXPECTED-SALARY
085100             END-IF
085200             MOVE "Model deployment;Projects" TO
085300                 BLOCKERS-BUF-WS
085400         WHEN OTHER
085500             MOVE "Wipro;HCL" TO COMPANIES-BUF-WS
085600             MOVE "Rs 2-4 LPA" TO SIR-EXPECTED-SALARY
085700             MOVE "Core skills" TO BLOCKERS-BUF-WS
085800     END-EVALUATE.
085900     MOVE COMPANIES-BUF-WS TO SIR-COMPANIES.
086000     MOVE BLOCKERS-BUF-WS TO SIR-SKILL-BLOCKERS.
086100
086200 410-EXIT.
086300     EXIT.
086400
086500 411-CALC-PRIORITY-SCORE.
086600     IF CERT-SCORE-CRED-WS < 7
086700         MOVE 2.0 TO PRIORITY-MULT1-WS
086800     ELSE
086900         MOVE 1.0 TO PRIORITY-MULT1-WS
087000     END-IF.
087100     IF STM-ATTENDANCE-PCT < 70
087200         MOVE 1.5 TO PRIORITY-MULT2-WS
087300     ELSE
087400         MOVE 1.0 TO PRIORITY-MULT2-WS
087500     END-IF.
087600     COMPUTE SIR-PRIORITY-SCORE ROUNDED =
087700         (80 - CSI-WS) * PRIORITY-MULT1-WS * PRIORITY-MULT2-WS.
087800
087900 411-EXIT.
088000     EXIT.
088100
088200 412-PREDICT-JOB-SALARY.
088300     EVALUATE SKILL-TEXT-WS (1)
088400         WHEN "Python"
088500             MOVE
088600            "Backend Developer;Data Analyst;Automation Engineer"
088700                 TO SIR-JOB-ROLES
088800             MOVE "Rs 4-12 LPA" TO SIR-SALARY-BAND
088900         WHEN "ML"
089000             MOVE "ML Engineer;AI Analyst" TO SIR-JOB-ROLES
089100             MOVE "Rs 6-18 LPA" TO SIR-SALARY-BAND
089200         WHEN OTHER
089300             MOVE "IT Support;QA Intern" TO SIR-JOB-ROLES
089400             MOVE "Rs 2-5 LPA" TO SIR-SALARY-BAND
089500     END-EVALUATE.
089600
089700 412-EXIT.
089800     EXIT.
089900
090000 413-BUILD-SURVIVAL-TRACK.
090100     EVALUATE STM-BRANCH
090200         WHEN "CSE"
090300             MOVE "Python;DSA;Backend;Internship" TO
090400                 SIR-SURVIVAL-TRACK
090500         WHEN "AIML"
090600             MOVE "Python;ML;Projects;Kaggle;Internship" TO
090700                 SIR-SURVIVAL-TRACK
090800         WHEN "Data Science"
090900             MOVE
091000              "Python;SQL;Pandas;Visualization;Internship"
091100                 TO SIR-SURVIVAL-TRACK
091200         WHEN "IT"
091300             MOVE "Python;Git;Linux;Internship" TO
091400                 SIR-SURVIVAL-TRACK
091500         WHEN OTHER
091600             MOVE "Python;Git;Linux;Internship" TO
091700                 SIR-SURVIVAL-TRACK
091800     END-EVALUATE.
091900
092000 413-EXIT.
092100     EXIT.
092200
092300 414-ESTIMATE-INCOME-TIMELINE.
092400     EVALUATE TRUE
092500         WHEN SIR-PRIORITY-SCORE < 10
092600             MOVE "2-3 months" TO SIR-INCOME-TIMELINE
092700         WHEN SIR-PRIORITY-SCORE < 15
092800             MOVE "4-6 months" TO SIR-INCOME-TIMELINE
092900         WHEN OTHER
093000             MOVE "6-9 months" TO SIR-INCOME-TIMELINE
093100     END-EVALUATE.
093200
093300 414-EXIT.
093400     EXIT.
093500
093600 END PROGRAM STU-INTEL-BATCH.
