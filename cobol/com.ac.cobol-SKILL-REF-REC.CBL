000100*================================================================
000200*COPYBOOK: SKILL-REF-REC
000300*DESCRIPTION: SKILL DEMAND REFERENCE RECORD - MARKET DEMAND INDEX
000400*  BY SKILL NAME, FED TO THE SKILL INTELLIGENCE ENGINE AND PASSED
000500*  THROUGH VERBATIM TO THE SKILL DEMAND OUTPUT FILE.
000600*  23 BYTES, LINE SEQUENTIAL, FULLY PACKED - NO FILLER SLACK.
000700*AUTHOR: R. KELSO, ACADEMIC SYSTEMS
000800*DATE WRITTEN: 14-MAY-1991
000900*----------------------------------------------------------------
001000*CHANGE LOG
001100* 14-MAY-1991 RWK  ORIGINAL LAYOUT                                CHG0001 
001200* 09-NOV-1998 JDM  Y2K REVIEW - NO DATE FIELDS IN THIS LAYOUT     CHG0002 
001300* 30-MAR-2001 CTO  ADDED ALTERNATE VIEW FOR TABLE-LOAD ROUTINES   CHG0003 
001400*================================================================
001500 01  SKM-SKILL-MASTER-RECORD.
001600     05  SKM-SKILL-NAME              PIC X(20).
001700     05  SKM-DEMAND-INDEX            PIC 9(03).
001800
001900*================================================================
002000*ALTERNATE VIEW - SPLITS THE SKILL KEY FOR TABLE-LOAD ROUTINES
002100*THAT ONLY NEED THE FIRST PART OF THE NAME FOR A QUICK COMPARE.
002200*================================================================
002300 01  SKM-SKILL-MASTER-ALT REDEFINES SKM-SKILL-MASTER-RECORD.
002400     05  SKM-ALT-SKILL-KEY           PIC X(12).
002500     05  SKM-ALT-SKILL-TAIL          PIC X(08).
002600     05  SKM-ALT-DEMAND-INDEX        PIC 9(03).
002700*================================================================
002800*END OF COPYBOOK SKILL-REF-REC
002900*================================================================
